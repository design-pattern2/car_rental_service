000100******************************************************************
000200*    RENTREC -- RENTAL TRANSACTION RECORD LAYOUT.                *
000300*    COPIED WITH REPLACING ==:TAG:== BY ==prefix==.  CARRIES     *
000400*    THE RENT/RETURN/SETTLE LIFE CYCLE OF ONE RENTAL.            *
000500*                                                                *
000600*    WRITTEN            - 11/03/09  R BUSCH     ORIG 411         *
000700*    02/02/11  RBB  TKT4471  ADDED OPTION-2/3, SPLIT FEE FIELDS   *
000800*    06/18/15  DLK  TKT5902  DATE FIELDS REDEFINED FOR DUE-DATE   *
000900*                            AND OVERDUE-DAYS ARITHMETIC          *
001000*    09/19/98  RBB  Y2K0017  DATE WORK FIELDS EXPANDED TO CCYY    *
001100*    03/11/22  PJV  TKT6610  UPGRADE-GRADE CARVED FROM FILLER     *
001200*                            FOR RETURN-TIME MEMBERSHIP UPGRADE   *
001300******************************************************************
001400     10  :TAG:-ID                    PIC S9(9) COMP-3.
001500     10  :TAG:-USER-ID               PIC X(20).
001600     10  :TAG:-CAR-ID                PIC X(10).
001700     10  :TAG:-DAYS                  PIC S9(3) COMP-3.
001800     10  :TAG:-START-DATE            PIC X(08).
001900     10  :TAG:-START-DATE-N REDEFINES :TAG:-START-DATE.
002000         15  :TAG:-START-CC          PIC 9(02).
002100         15  :TAG:-START-YY          PIC 9(02).
002200         15  :TAG:-START-MM          PIC 9(02).
002300         15  :TAG:-START-DD          PIC 9(02).
002400     10  :TAG:-DUE-DATE              PIC X(08).
002500     10  :TAG:-DUE-DATE-N REDEFINES :TAG:-DUE-DATE.
002600         15  :TAG:-DUE-CC            PIC 9(02).
002700         15  :TAG:-DUE-YY            PIC 9(02).
002800         15  :TAG:-DUE-MM            PIC 9(02).
002900         15  :TAG:-DUE-DD            PIC 9(02).
003000     10  :TAG:-RETURN-DATE           PIC X(08).
003100     10  :TAG:-RETURN-DATE-N REDEFINES :TAG:-RETURN-DATE.
003200         15  :TAG:-RETURN-CC         PIC 9(02).
003300         15  :TAG:-RETURN-YY         PIC 9(02).
003400         15  :TAG:-RETURN-MM         PIC 9(02).
003500         15  :TAG:-RETURN-DD         PIC 9(02).
003600     10  :TAG:-STATUS                PIC X(08).
003700         88  :TAG:-RENTED                VALUE 'RENTED'.
003800         88  :TAG:-RETURNED              VALUE 'RETURNED'.
003900     10  :TAG:-FEE-STRATEGY          PIC X(20).
004000         88  :TAG:-STRAT-BASE            VALUE 'BASE'.
004100         88  :TAG:-STRAT-PEAK            VALUE 'PEAK'.
004200         88  :TAG:-STRAT-OFFSEASON       VALUE 'OFFSEASON'.
004300     10  :TAG:-MEMBERSHIP            PIC X(10).
004400     10  :TAG:-OPTION-1              PIC X(10).
004500     10  :TAG:-OPTION-2              PIC X(10).
004600     10  :TAG:-OPTION-3              PIC X(10).
004700     10  :TAG:-BASE-FEE              PIC S9(9)V99 COMP-3.
004800     10  :TAG:-OPTION-FEE            PIC S9(9)V99 COMP-3.
004900     10  :TAG:-DISCOUNT              PIC S9(9)V99 COMP-3.
005000     10  :TAG:-PENALTY               PIC S9(9)V99 COMP-3.
005100     10  :TAG:-TOTAL-FEE             PIC S9(9)V99 COMP-3.
005200     10  :TAG:-UPGRADE-GRADE         PIC 9 VALUE 0.
005300         88  :TAG:-UPGR-NONE             VALUE 0.
005400         88  :TAG:-UPGR-SILVER           VALUE 1.
005500         88  :TAG:-UPGR-GOLD             VALUE 2.
005600         88  :TAG:-UPGR-PLATINUM         VALUE 3.
005700         88  :TAG:-UPGR-VIP              VALUE 4.
005800     10  FILLER                      PIC X(09).
