000100****************************************************************
000200* METRO FLEET SYSTEMS  --  DATA PROCESSING                      *
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     CARMAINT.
000600 AUTHOR.         R L BUSCH.
000700 INSTALLATION.   METRO FLEET SYSTEMS - DATA PROCESSING.
000800 DATE-WRITTEN.   03/14/87.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100****************************************************************
001200*REMARKS.                                                      *
001300*    CARMAINT ADDS NEWLY-REGISTERED CARS TO THE CAR MASTER.    *
001400*    INPUT CARADD-FILE CARRIES ONE RECORD PER CAR TO BE PUT ON *
001500*    THE ROAD.  WHEN THE CAR TYPE'S OWN DAILY FEE HAS NOT BEEN *
001600*    QUOTED (ZERO OR BLANK) THIS PROGRAM DEFAULTS IT FROM THE  *
001700*    CLASS RATE TABLE AND FORCES THE NEW RECORD TO STATUS      *
001800*    AVAILABLE, REGARDLESS OF WHAT CARADD-FILE SHOWED.  CARS   *
001900*    ALREADY ON THE OLD MASTER ARE REJECTED AS DUPLICATE ADDS  *
002000*    AND FALL OUT ON THE ERROR COUNT AT THE END OF THE RUN.    *
002100*                                                              *
002200*    OLD MASTER CAR-FILE AND THE ADD REQUESTS ON CARADD-FILE   *
002300*    MUST BOTH ARRIVE IN ASCENDING CAR-ID SEQUENCE.  THE NEW   *
002400*    MASTER CAR-FILE-OUT IS THE OLD MASTER WITH THE ACCEPTED   *
002500*    ADDS MERGED IN.                                          *
002600****************************************************************
002700*    CHANGE LOG                                                *
002800*    ----------------------------------------------------------*
002900*    03/14/87  RLB  ORIG-226   INITIAL VERSION.                *
003000*    11/02/89  RLB  TKT-0512   ADDED BIKE CLASS TO RATE TABLE. *
003100*    06/19/91  DWK  TKT-1140   DUP-ADD REJECTS NOW COUNTED     *
003200*                              SEPARATELY FROM BAD-CLASS RCDS. *
003300*    09/08/93  RLB  TKT-1887   NAME FIELD WIDENED TO 30 BYTES  *
003400*                              TO MATCH THE NEW CARREC LAYOUT. *
003500*    02/27/96  PJV  TKT-2230   SKIP RECORDS WITH BLANK CAR-ID  *
003600*                              INSTEAD OF ABENDING U0402.     *
003700*    10/14/98  PJV  Y2K-0088   CONFIRMED NO 2-DIGIT YEAR DATA  *
003800*                              FIELDS EXIST ON THIS RECORD.   *
003900*    01/07/99  PJV  Y2K-0088   SIGNED OFF AFTER REGRESSION RUN.*
004000*    05/30/02  DWK  TKT-3014   DUMP POINTER AREA ADDED FOR THE *
004100*                              OPERATIONS FAULT-ANALYSIS LAB. *
004200*    08/11/05  RBB  TKT-3559   RATE TABLE MOVED TO EVALUATE    *
004300*                              (WAS A SERIES OF IF'S).        *
004400*    04/02/13  RBB  TKT-4471   CAR-DAILY-FEE NOW COMP-3 PACKED *
004500*                              THROUGHOUT, WAS DISPLAY NUMERIC.*
004540*    03/14/23  MJF  TKT-6010   PARAGRAPH NUMBERING BROUGHT IN  *
004550*                              LINE WITH THE PERFORM-THRU-EXIT*
004560*                              STANDARD THE REST OF THE SHOP'S*
004570*                              NIGHTLY BATCH SUITE USES - NO   *
004580*                              LOGIC CHANGE, CALL SITES ONLY.  *
004600****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT CAR-FILE ASSIGN TO UT-S-CARMSTR
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-CARMSTR-STATUS.
005900
006000     SELECT CARADD-FILE ASSIGN TO UT-S-CARADD
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-CARADD-STATUS.
006400
006500     SELECT CAR-FILE-OUT ASSIGN TO UT-S-CAROUT
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-CAROUT-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  CAR-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  CAR-RECORD.
007700     COPY CARREC REPLACING ==:TAG:== BY ==CAR==.
007800
007900 FD  CARADD-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 01  CARADD-RECORD.
008300     COPY CARREC REPLACING ==:TAG:== BY ==CARADD==.
008400
008500 FD  CAR-FILE-OUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800 01  CAR-RECORD-OUT.
008900     COPY CARREC REPLACING ==:TAG:== BY ==CAR==.
009000
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  WS-CARMSTR-STATUS       PIC X(2) VALUE SPACES.
009500         88  CARMSTR-OK              VALUE '00'.
009600         88  CARMSTR-EOF             VALUE '10'.
009700     05  WS-CARADD-STATUS        PIC X(2) VALUE SPACES.
009800         88  CARADD-OK               VALUE '00'.
009900         88  CARADD-EOF              VALUE '10'.
010000     05  WS-CAROUT-STATUS        PIC X(2) VALUE SPACES.
010100         88  CAROUT-OK               VALUE '00'.
010150     05  FILLER                  PIC X(06) VALUE SPACES.
010200
010300 01  WS-SWITCHES.
010400     05  WS-CARMSTR-EOF-SW       PIC X VALUE 'N'.
010500         88  CARMSTR-AT-EOF          VALUE 'Y'.
010600     05  WS-CARADD-EOF-SW        PIC X VALUE 'N'.
010700         88  CARADD-AT-EOF           VALUE 'Y'.
010950     05  FILLER                  PIC X(06) VALUE SPACES.
011000
011100 01  WS-COUNTERS.
011200     05  WS-ADD-REQUESTS         PIC S9(7) COMP-3 VALUE +0.
011300     05  WS-ADD-PROCESSED        PIC S9(7) COMP-3 VALUE +0.
011400     05  WS-ADD-REJECTED         PIC S9(7) COMP-3 VALUE +0.
011500     05  WS-MASTER-COPIED        PIC S9(7) COMP-3 VALUE +0.
011600     05  WS-DEFAULT-RATE-USED    PIC S9(7) COMP-3 VALUE +0.
011650     05  FILLER                  PIC X(06) VALUE SPACES.
011660*        WS-MASTER-COPIED PLUS WS-ADD-PROCESSED PLUS           *
011670*        WS-ADD-REJECTED SHOULD ALWAYS TIE TO THE RECORD COUNT  *
011680*        WRITTEN TO CAR-FILE-OUT PLUS THE REJECT DISPLAYS ON    *
011690*        THE CONSOLE - ALL FIVE COUNTERS ARE DISPLAYED BY       *
011695*        800-REPORT-STATS AT END OF RUN.                        *
011700
011800 01  WS-RUN-DATE-TIME.
011900     05  WS-RUN-DATE.
012000         10  WS-RUN-YY           PIC 9(02).
012100         10  WS-RUN-MM           PIC 9(02).
012200         10  WS-RUN-DD           PIC 9(02).
012300     05  WS-RUN-TIME.
012400         10  WS-RUN-HH           PIC 9(02).
012500         10  WS-RUN-MIN          PIC 9(02).
012600         10  WS-RUN-SS           PIC 9(02).
012700         10  WS-RUN-HS           PIC 9(02).
012800     05  WS-RUN-TIME-N REDEFINES WS-RUN-TIME PIC 9(08).
012850     05  FILLER                  PIC X(06) VALUE SPACES.
012900
013000 01  WS-CARADD-KEY-AREA.
013100     05  WS-CARADD-KEY-ID        PIC X(10).
013200     05  WS-CARADD-KEY-TYPE      PIC X(05).
013300     05  WS-CARADD-COMPOSITE REDEFINES WS-CARADD-KEY-AREA
013400                                 PIC X(15).
013450     05  FILLER                  PIC X(06) VALUE SPACES.
013460*        WS-CARADD-KEY-AREA IS CARRIED AS SCRATCH BUT IS NOT    *
013470*        ACTUALLY REFERENCED BY THE MERGE LOGIC BELOW - THE     *
013480*        EVALUATE IN 050-MERGE-CONTROL COMPARES CAR-ID AND      *
013490*        CARADD-ID DIRECTLY OFF THE FD RECORDS.                 *
013500
013600 01  WS-DUMP-POINTER-AREA.
013700*        ***************************************              *
013800*            DUMP POINTER AREA - MOVE THE PARAGRAPH            *
013900*            NUMBER IN HERE AS EACH PARAGRAPH IS                *
014000*            ENTERED.  HELPS FAULT ANALYSIS READ A             *
014100*            SYSTEM DUMP WITHOUT A PARA TRACE.                  *
014200*        ***************************************              *
014300     05  WS-DUMP-PARA-NAME       PIC X(20) VALUE SPACES.
014400     05  WS-DUMP-PARA-NUM        PIC X(04) VALUE SPACES.
014500     05  WS-DUMP-PARA-NUM-N REDEFINES WS-DUMP-PARA-NUM
014600                                 PIC 9(04).
014650     05  FILLER                  PIC X(06) VALUE SPACES.
014700
014800PROCEDURE DIVISION.
014900
015000000-MAIN-LINE.
015100*        HOUSEKEEPING, THEN DRIVE THE MATCH-MERGE UNTIL BOTH THE *
015200*        MASTER AND THE ADD FILE HIT END OF FILE, THEN REPORT AND*
015300*        CLOSE DOWN.  EVERY TOP-LEVEL STEP IS PERFORMED THRU ITS *
015400*        -EXIT PARAGRAPH, THE SAME CALL-AND-RETURN CONVENTION USE*
015500*        RENTRATE AND THE REST OF THE NIGHTLY BATCH SUITE.       *
015600    MOVE '000-MAIN-LINE' TO WS-DUMP-PARA-NAME.
015700    ACCEPT WS-RUN-DATE FROM DATE.
015800    ACCEPT WS-RUN-TIME FROM TIME.
015900    DISPLAY 'CARMAINT STARTED  ' WS-RUN-MM '/' WS-RUN-DD '/'
016000            WS-RUN-YY '  ' WS-RUN-HH ':' WS-RUN-MIN.
016100
016200    PERFORM 700-OPEN-FILES THRU 700-EXIT.
016300    PERFORM 710-READ-CAR-FILE THRU 710-EXIT.
016400    PERFORM 720-READ-CARADD-FILE THRU 720-EXIT.
016500
016600*        BOTH FILES ARE PRIMED WITH ONE READ APIECE ABOVE BEFORE *
016700*        MERGE LOOP STARTS, THE USUAL PRIMING-READ SHAPE FOR A   *
016800*        SEQUENTIAL MATCH-MERGE ON THIS SHOP'S JOBS.             *
016900    PERFORM 050-MERGE-CONTROL THRU 050-EXIT
017000        UNTIL CARMSTR-AT-EOF AND CARADD-AT-EOF.
017100
017200    PERFORM 800-REPORT-STATS THRU 800-EXIT.
017300    PERFORM 790-CLOSE-FILES THRU 790-EXIT.
017400    GOBACK.
017500
017600050-MERGE-CONTROL.
017700*        TRUE SEQUENCE MATCH-MERGE OF THE OLD MASTER AGAINST THE *
017800*        REQUESTS, BOTH REQUIRED TO ARRIVE IN ASCENDING CAR-ID OR*
017900*        A CARADD KEY THAT TIES THE CURRENT MASTER KEY IS A DUPLI*
018000*        AND IS REJECTED WITHOUT DISTURBING THE MASTER RECORD - T*
018100*        MASTER RECORD ITSELF IS STILL COPIED FORWARD, JUST ON A *
018200*        LATER PASS THROUGH THIS SAME PARAGRAPH ONCE THE TIE IS  *
018300*        RESOLVED.  EITHER FILE HITTING END OF FILE FIRST MEANS T*
018400*        REST OF THE OTHER FILE RUNS OUT ON ITS OWN WITHOUT A KEY*
018500*        COMPARE AGAINST, WHICH IS WHY THE FIRST TWO WHEN CLAUSES*
018600*        CHECK FOR EOF BEFORE EITHER KEY IS EVEN LOOKED AT.      *
018700    MOVE '050-MERGE-CONTROL' TO WS-DUMP-PARA-NAME.
018800    EVALUATE TRUE
018900        WHEN CARMSTR-AT-EOF
019000*        OLD MASTER IS EXHAUSTED - WHATEVER IS LEFT ON CARADD-FIL*
019100*        IS ALL NEW ADDS, NONE OF WHICH CAN TIE AN EXISTING KEY. *
019200            PERFORM 200-PROCESS-CARADD-RECORD THRU 200-EXIT
019300        WHEN CARADD-AT-EOF
019400*        NO MORE ADD REQUESTS - WHATEVER IS LEFT ON THE OLD MASTE*
019500*        IS JUST COPIED THROUGH UNCHANGED.                       *
019600            PERFORM 100-COPY-OLD-MASTER THRU 100-EXIT
019700        WHEN CAR-ID IN CAR-RECORD < CARADD-ID IN CARADD-RECORD
019800*        MASTER KEY IS LOWER - THIS CAR HAS NO MATCHING ADD REQUE*
019900*        THIS RUN, COPY IT THROUGH AND ADVANCE THE MASTER ONLY.  *
020000            PERFORM 100-COPY-OLD-MASTER THRU 100-EXIT
020100        WHEN CAR-ID IN CAR-RECORD = CARADD-ID IN CARADD-RECORD
020200*        KEYS TIE - SOMEONE IS TRYING TO ADD A CAR-ID ALREADY ON *
020300*        THE MASTER.  REJECT THE ADD, LEAVE THE MASTER ALONE.    *
020400            PERFORM 260-REJECT-DUPLICATE-ADD THRU 260-EXIT
020500        WHEN OTHER
020600*        ADD KEY IS LOWER - A BRAND NEW CAR WITH NO MASTER RECORD*
020700*        YET.  RATE IT, WRITE IT, ADVANCE THE ADD FILE ONLY.     *
020800            PERFORM 200-PROCESS-CARADD-RECORD THRU 200-EXIT
020900    END-EVALUATE.
021000
021100050-EXIT.
021200    EXIT.
021300
021400100-COPY-OLD-MASTER.
021500*        AN UNMATCHED OLD-MASTER ROW PASSES STRAIGHT THROUGH TO T*
021600*        NEW MASTER WITH NO FIELDS TOUCHED - IT WAS NOT NAMED ON *
021700*        ADD REQUEST THIS RUN SO THERE IS NOTHING TO UPDATE ON IT*
021800    MOVE '100-COPY-OLD-MASTER' TO WS-DUMP-PARA-NAME.
021900    MOVE CAR-RECORD TO CAR-RECORD-OUT.
022000    WRITE CAR-RECORD-OUT.
022100    ADD 1 TO WS-MASTER-COPIED.
022200    PERFORM 710-READ-CAR-FILE THRU 710-EXIT.
022300
022400100-EXIT.
022500    EXIT.
022600
022700200-PROCESS-CARADD-RECORD.
022800*        BUSINESS RULE - A NEW CAR ADD IS SKIPPED WHEN THE CAR-ID*
022900*        BLANK (TKT-2230 ABOVE - THIS USED TO ABEND THE RUN U0402*
023000*        BEFORE THAT FIX) RATHER THAN WRITTEN TO THE NEW MASTER W*
023100*        A BLANK KEY.  OTHERWISE THE ADD RECORD'S FOUR FIELDS ARE*
023200*        CARRIED ONTO THE NEW MASTER ROW, STATUS IS FORCED TO    *
023300*        AVAILABLE REGARDLESS OF WHATEVER CARADD-FILE SHOWED (A N*
023400*        CAR IS ALWAYS AVAILABLE THE DAY IT IS BOARDED), AND THE *
023500*        DEFAULT-RATE RULE IS APPLIED BEFORE THE RECORD IS WRITTE*
023600    MOVE '200-PROCESS-CARADD-RECORD' TO WS-DUMP-PARA-NAME.
023700    ADD 1 TO WS-ADD-REQUESTS.
023800
023900    IF CARADD-ID = SPACES
024000        ADD 1 TO WS-ADD-REJECTED
024100        DISPLAY '*** CARMAINT REJECT - BLANK CAR-ID SKIPPED'
024200    ELSE
024300        MOVE CARADD-ID          TO CAR-ID          IN CAR-RECORD-OUT
024400        MOVE CARADD-TYPE        TO CAR-TYPE        IN CAR-RECORD-OUT
024500        MOVE CARADD-NAME        TO CAR-NAME        IN CAR-RECORD-OUT
024600        MOVE CARADD-DAILY-FEE   TO CAR-DAILY-FEE   IN CAR-RECORD-OUT
024700        MOVE 'AVAILABLE'        TO CAR-STATUS      IN CAR-RECORD-OUT
024800        PERFORM 300-APPLY-DEFAULT-RATE THRU 300-EXIT
024900        WRITE CAR-RECORD-OUT
025000        ADD 1 TO WS-ADD-PROCESSED
025100    END-IF.
025200    PERFORM 720-READ-CARADD-FILE THRU 720-EXIT.
025300
025400200-EXIT.
025500    EXIT.
025600
025700260-REJECT-DUPLICATE-ADD.
025800*        THE ADD KEY TIED AN EXISTING MASTER KEY.  THE OLD MASTER*
025900*        RECORD IS LEFT UNTOUCHED - IT WILL BE COPIED THROUGH BY *
026000*        100-COPY-OLD-MASTER ON THE NEXT PASS THROUGH 050-MERGE- *
026100*        CONTROL ONCE THIS ADD REQUEST IS OUT OF THE WAY - AND ON*
026200*        THE ADD REQUEST ITSELF IS CONSUMED HERE.                *
026300    MOVE '260-REJECT-DUPLICATE-ADD' TO WS-DUMP-PARA-NAME.
026400    ADD 1 TO WS-ADD-REQUESTS.
026500    ADD 1 TO WS-ADD-REJECTED.
026600    DISPLAY '*** CARMAINT REJECT - DUPLICATE CAR-ID ' CARADD-ID.
026700    PERFORM 720-READ-CARADD-FILE THRU 720-EXIT.
026800
026900260-EXIT.
027000    EXIT.
027100
027200300-APPLY-DEFAULT-RATE.
027300*        BUSINESS RULE - WHEN THE ADD REQUEST DID NOT QUOTE A DAI*
027400*        FEE, THE CAR TYPE'S OWN CLASS RATE BECOMES THE DAILY FEE*
027500*        THIS IS THE SAME THREE-CLASS RATE SCHEDULE RENTRATE FALL*
027600*        BACK TO ON ITS OWN SIDE (950-RESOLVE-DAILY-RATE) WHEN A *
027700*        REACHES THE NIGHTLY RATING RUN WITH NO RATE ON FILE - KE*
027800*        IN STEP WITH THAT TABLE RATHER THAN LEFT TO DRIFT APART.*
027900*        APPLIES TO SEDAN, SUV AND BIKE ONLY; ANY OTHER CLASS COD*
028000*        LEFT AT WHATEVER RATE WAS QUOTED ON THE ADD REQUEST, EVE*
028100*        THAT IS ZERO - THIS SHOP HAS NO FOURTH CLASS ON THE SCHE*
028200    MOVE '300-APPLY-DEFAULT-RATE' TO WS-DUMP-PARA-NAME.
028300    IF CAR-DAILY-FEE IN CAR-RECORD-OUT = ZERO
028400        EVALUATE CAR-TYPE IN CAR-RECORD-OUT
028500            WHEN 'SEDAN'
028600                MOVE 90000.00 TO CAR-DAILY-FEE IN CAR-RECORD-OUT
028700            WHEN 'SUV'
028800                MOVE 140000.00 TO CAR-DAILY-FEE IN CAR-RECORD-OUT
028900            WHEN 'BIKE'
029000                MOVE 230000.00 TO CAR-DAILY-FEE IN CAR-RECORD-OUT
029100        END-EVALUATE
029200        ADD 1 TO WS-DEFAULT-RATE-USED
029300    END-IF.
029400
029500300-EXIT.
029600    EXIT.
029700
029800700-OPEN-FILES.
029900*        OPENS THE OLD MASTER AND THE ADD FILE FOR INPUT AND THE *
030000*        MASTER FOR OUTPUT.  A BAD OPEN STATUS ON ANY OF THE THRE*
030100*        ABENDS THE RUN WITH A RETURN-CODE OF 16 RATHER THAN LET *
030200*        PARTIAL RUN MERGE AGAINST A MASTER THAT NEVER OPENED.   *
030300    MOVE '700-OPEN-FILES' TO WS-DUMP-PARA-NAME.
030400    OPEN INPUT  CAR-FILE
030500                CARADD-FILE
030600         OUTPUT CAR-FILE-OUT.
030700    IF NOT CARMSTR-OK
030800        DISPLAY 'ERROR OPENING CAR-FILE.  STATUS = '
030900                WS-CARMSTR-STATUS
031000        MOVE 16 TO RETURN-CODE
031100        GOBACK
031200    END-IF.
031300    IF NOT CARADD-OK
031400        DISPLAY 'ERROR OPENING CARADD-FILE.  STATUS = '
031500                WS-CARADD-STATUS
031600        MOVE 16 TO RETURN-CODE
031700        GOBACK
031800    END-IF.
031900    IF NOT CAROUT-OK
032000        DISPLAY 'ERROR OPENING CAR-FILE-OUT.  STATUS = '
032100                WS-CAROUT-STATUS
032200        MOVE 16 TO RETURN-CODE
032300        GOBACK
032400    END-IF.
032500
032600700-EXIT.
032700    EXIT.
032800
032900710-READ-CAR-FILE.
033000*        NEXT-SEQUENTIAL READ OF THE OLD MASTER - CALLED ONCE TO *
033100*        PRIME THE MERGE IN 000-MAIN-LINE AND AGAIN FROM 100-COPY*
033200*        OLD-MASTER EVERY TIME A MASTER ROW IS CONSUMED.         *
033300    MOVE '710-READ-CAR-FILE' TO WS-DUMP-PARA-NAME.
033400    READ CAR-FILE
033500        AT END
033600            MOVE 'Y' TO WS-CARMSTR-EOF-SW
033700    END-READ.
033800
033900710-EXIT.
034000    EXIT.
034100
034200720-READ-CARADD-FILE.
034300*        SAME NEXT-SEQUENTIAL READ SHAPE AS 710, AGAINST THE ADD *
034400*        CALLED TO PRIME THE MERGE AND AGAIN EVERY TIME AN ADD RO*
034500*        CONSUMED, WHETHER IT WAS PROCESSED OR REJECTED.         *
034600    MOVE '720-READ-CARADD-FILE' TO WS-DUMP-PARA-NAME.
034700    READ CARADD-FILE
034800        AT END
034900            MOVE 'Y' TO WS-CARADD-EOF-SW
035000    END-READ.
035100
035200720-EXIT.
035300    EXIT.
035400
035500790-CLOSE-FILES.
035600*        CLOSES ALL THREE FILES OPENED BY 700 AT THE TOP OF THE R*
035700*        NO DISPOSITION PROCESSING HERE - THAT IS HANDLED AT THE *
035800*        LEVEL, THE SAME AS ON RENTRATE.                         *
035900    MOVE '790-CLOSE-FILES' TO WS-DUMP-PARA-NAME.
036000    CLOSE CAR-FILE
036100          CARADD-FILE
036200          CAR-FILE-OUT.
036300
036400790-EXIT.
036500    EXIT.
036600
036700800-REPORT-STATS.
036800*        END-OF-RUN COUNT DISPLAY FOR THE OPERATOR CONSOLE - HOW *
036900*        OLD-MASTER ROWS WERE COPIED THROUGH UNCHANGED, HOW MANY *
037000*        REQUESTS CAME IN AND HOW MANY OF THOSE WERE PROCESSED VE*
037100*        REJECTED (BLANK KEY OR DUPLICATE CAR-ID), AND HOW MANY N*
037200*        CARS GOT THEIR DAILY FEE FROM THE DEFAULT CLASS RATE TAB*
037300*        RATHER THAN A QUOTED RATE ON THE ADD REQUEST ITSELF.  TH*
037400*        COUNTS ARE CONSOLE-ONLY - CARMAINT HAS NO PRINTED REPORT*
037500*        ITS OWN, UNLIKE RENTRATE'S SETTLEMENT REPORT.           *
037600    MOVE '800-REPORT-STATS' TO WS-DUMP-PARA-NAME.
037700    DISPLAY 'CARMAINT STATISTICS  -  RUN DATE ' WS-RUN-MM '/'
037800            WS-RUN-DD '/' WS-RUN-YY.
037900    DISPLAY '  OLD MASTER RECORDS COPIED    : ' WS-MASTER-COPIED.
038000    DISPLAY '  ADD REQUESTS READ            : ' WS-ADD-REQUESTS.
038100    DISPLAY '  ADD REQUESTS PROCESSED       : ' WS-ADD-PROCESSED.
038200    DISPLAY '  ADD REQUESTS REJECTED        : ' WS-ADD-REJECTED.
038300    DISPLAY '  DEFAULT CLASS RATE APPLIED ON: '
038400            WS-DEFAULT-RATE-USED.
038500    DISPLAY 'CARMAINT ENDED NORMALLY'.
038600
038700800-EXIT.
038800    EXIT.
