000100******************************************************************
000200*    CARREC  --  CAR MASTER RECORD LAYOUT.                       *
000300*    COPIED WITH REPLACING ==:TAG:== BY ==prefix== SO THE SAME   *
000400*    LAYOUT CAN BE COPIED MORE THAN ONCE IN ONE PROGRAM WITHOUT  *
000500*    DUPLICATE DATA-NAME ERRORS.  SEE CARMAINT AND RENTRATE.     *
000600*                                                                *
000700*    WRITTEN            - 07/14/09  R BUSCH     ORIG 411         *
000800*    02/02/11  RBB  TKT4471  ADD :TAG:-DAILY-FEE AS COMP-3        *
000900*    09/19/98  RBB  Y2K0017  NO DATE FIELDS ON THIS RECORD - N/A  *
001000******************************************************************
001100     10  :TAG:-ID                    PIC X(10).
001200     10  :TAG:-TYPE                  PIC X(05).
001300         88  :TAG:-TYPE-SEDAN            VALUE 'SEDAN'.
001400         88  :TAG:-TYPE-SUV              VALUE 'SUV'.
001500         88  :TAG:-TYPE-BIKE             VALUE 'BIKE'.
001600     10  :TAG:-STATUS                PIC X(11).
001700         88  :TAG:-AVAILABLE             VALUE 'AVAILABLE'.
001800         88  :TAG:-UNAVAILABLE           VALUE 'UNAVAILABLE'.
001900     10  :TAG:-DAILY-FEE             PIC S9(7)V99 COMP-3.
002000     10  :TAG:-NAME                  PIC X(30).
002100     10  FILLER                      PIC X(09).
