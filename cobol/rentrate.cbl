000100****************************************************************
000200* METRO FLEET SYSTEMS  --  DATA PROCESSING                      *
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     RENTRATE.
000600 AUTHOR.         J T SAYLES.
000700 INSTALLATION.   METRO FLEET SYSTEMS - DATA PROCESSING.
000800 DATE-WRITTEN.   08/22/88.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100****************************************************************
001200*REMARKS.                                                      *
001300*    RENTRATE IS THE NIGHTLY RATING AND SETTLEMENT RUN.  IT    *
001400*    READS THE RENTAL TRANSACTION FILE ONE RECORD AT A TIME    *
001500*    AND DRIVES IT THROUGH WHICHEVER OF THE THREE STAGES OF    *
001600*    THE RENTAL LIFE CYCLE THE RECORD'S STATUS CALLS FOR -     *
001700*                                                              *
001800*        NEW RENTAL   - RATE THE BASE FEE AND OPTION FEE.      *
001900*        RETURN       - POST THE OVERDUE PENALTY, IF ANY, AND  *
002000*                       APPLY AN ADMIN-REQUESTED MEMBERSHIP     *
002100*                       TIER UPGRADE.                           *
002200*        SETTLEMENT   - APPLY THE MEMBERSHIP DISCOUNT, CHECK    *
002300*                       THE CARD NUMBER IS ON FILE, POST THE    *
002400*                       TOTAL FEE AND PRINT A SETTLEMENT LINE.  *
002500*                                                              *
002600*    CAR-FILE AND USER-FILE ARE READ IN WHOLE AT START-UP INTO *
002700*    WORKING-STORAGE TABLES AND SEARCHED BY A STRAIGHT LINEAR   *
002800*    PERFORM VARYING - THERE IS NO INDEXED ACCESS ON THIS      *
002900*    SHOP'S SEQUENTIAL-ONLY TAPE/DASD FILES.  BOTH TABLES ARE   *
003000*    REWRITTEN WHOLE TO THE -OUT MASTERS AT END OF RUN SO THAT  *
003100*    CAR STATUS FLIPS AND MEMBERSHIP UPGRADES CARRY FORWARD.    *
003200****************************************************************
003300*    CHANGE LOG                                                *
003400*    ----------------------------------------------------------*
003500*    08/22/88  JTS  ORIG-301   INITIAL VERSION - BASE FEE ONLY. *
003600*    04/05/90  JTS  TKT-0619   ADDED OPTION SURCHARGE STEP.     *
003700*    01/17/92  DWK  TKT-0933   OVERDUE PENALTY AND RETURN       *
003800*                              PROCESSING ADDED.                *
003900*    07/29/94  RBB  TKT-1502   SETTLEMENT REPORT ADDED, REPLACES*
004000*                              THE OLD JOB-LOG PRINT.          *
004100*    03/02/96  RBB  TKT-1870   CARD NUMBER ELIGIBILITY CHECK    *
004200*                              ADDED AHEAD OF SETTLEMENT POST.  *
004300*    10/14/98  PJV  Y2K-0088   DATE WORK AREAS EXPANDED TO A     *
004400*                              FULL CCYYMMDD, CENTURY HARD-     *
004500*                              CODED TO 19/20 PER THE CUTOVER   *
004600*                              TABLE IN THE Y2K PROJECT BINDER. *
004700*    01/07/99  PJV  Y2K-0088   SIGNED OFF AFTER REGRESSION RUN. *
004800*    11/30/01  DWK  TKT-2415   CAR/USER MASTERS NOW LOADED TO   *
004900*                              TABLE AT START-UP INSTEAD OF A   *
005000*                              RE-READ PER TRANSACTION.         *
005100*    05/30/02  DWK  TKT-3014   DUMP POINTER AREA ADDED FOR THE  *
005200*                              OPERATIONS FAULT-ANALYSIS LAB.  *
005300*    08/19/06  RBB  TKT-3601   MEMBERSHIP TIER UPGRADE STEP     *
005400*                              ADDED TO RETURN PROCESSING.      *
005500*    04/02/13  RBB  TKT-4471   ALL MONEY FIELDS CONVERTED TO    *
005600*                              COMP-3 PACKED, WERE DISPLAY.     *
005700*    09/10/17  DLK  TKT-5540   PENALTY NOW ROUNDS UP TO A FULL  *
005800*                              EXTRA DAY, WAS TRUNCATING.       *
005810*    02/11/19  DLK  TKT-5602   TWO OPTION SURCHARGES ON THE     *
005820*                              SAME RENTAL WERE OVERWRITING     *
005830*                              EACH OTHER - THE FIX ADDED A     *
005840*                              SEPARATE OPTION SUBSCRIPT SO THE *
005850*                              CAR TABLE POSITION IS NOT LOST   *
005860*                              WHILE OPTIONS ARE PRICED.        *
005870*    06/23/21  MJF  TKT-5818   SETTLEMENT REPORT WAS PRINTING   *
005880*                              BEFORE THE CARD NUMBER CHECK -   *
005890*                              REJECTED RENTALS NO LONGER GET A *
005891*                              DETAIL LINE.                     *
005892*    03/14/23  MJF  TKT-6010   PARAGRAPH NUMBERING BROUGHT IN   *
005893*                              LINE WITH THE PERFORM-THRU-EXIT  *
005894*                              STANDARD THE REST OF THE SHOP'S  *
005895*                              NIGHTLY BATCH SUITE USES - NO    *
005896*                              LOGIC CHANGE, CALL SITES ONLY.   *
005900****************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.   IBM-390.
006300 OBJECT-COMPUTER.   IBM-390.
006400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT CAR-FILE ASSIGN TO UT-S-CARMSTR
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-CARMSTR-STATUS.
007100
007200     SELECT CAR-FILE-OUT ASSIGN TO UT-S-CAROUT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-CAROUT-STATUS.
007500
007600     SELECT USER-FILE ASSIGN TO UT-S-USRMSTR
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS WS-USRMSTR-STATUS.
007900
008000     SELECT USER-FILE-OUT ASSIGN TO UT-S-USROUT
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WS-USROUT-STATUS.
008300
008400     SELECT RENTAL-FILE ASSIGN TO UT-S-RENTTRN
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WS-RENTTRN-STATUS.
008700
008800     SELECT RENTAL-FILE-OUT ASSIGN TO UT-S-RENTOUT
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WS-RENTOUT-STATUS.
009100
009200     SELECT SETTLEMENT-REPORT ASSIGN TO UT-S-SETTRPT
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS WS-SETTRPT-STATUS.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900 FD  CAR-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  CAR-RECORD.
010300     COPY CARREC REPLACING ==:TAG:== BY ==CAR==.
010400
010500 FD  CAR-FILE-OUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD.
010800 01  CAR-RECORD-OUT.
010900     COPY CARREC REPLACING ==:TAG:== BY ==CAR==.
011000
011100 FD  USER-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD.
011400 01  USER-RECORD.
011500     COPY USERREC REPLACING ==:TAG:== BY ==USR==.
011600
011700 FD  USER-FILE-OUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD.
012000 01  USER-RECORD-OUT.
012100     COPY USERREC REPLACING ==:TAG:== BY ==USR==.
012200
012300 FD  RENTAL-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600 01  RENTAL-RECORD.
012700     COPY RENTREC REPLACING ==:TAG:== BY ==RENT==.
012800
012900 FD  RENTAL-FILE-OUT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD.
013200 01  RENTAL-RECORD-OUT.
013300     COPY RENTREC REPLACING ==:TAG:== BY ==RENT==.
013400
013500 FD  SETTLEMENT-REPORT
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD.
013800 01  SETTLEMENT-LINE.
013810     05  SETTLEMENT-LINE-TEXT      PIC X(132).
013820     05  FILLER                    PIC X(01).
013900
014000 WORKING-STORAGE SECTION.
014100
014200 01  FILE-STATUS-CODES.
014300     05  WS-CARMSTR-STATUS       PIC X(2) VALUE SPACES.
014400         88  CARMSTR-OK              VALUE '00'.
014500     05  WS-CAROUT-STATUS        PIC X(2) VALUE SPACES.
014600         88  CAROUT-OK               VALUE '00'.
014700     05  WS-USRMSTR-STATUS       PIC X(2) VALUE SPACES.
014800         88  USRMSTR-OK              VALUE '00'.
014900     05  WS-USROUT-STATUS        PIC X(2) VALUE SPACES.
015000         88  USROUT-OK               VALUE '00'.
015100     05  WS-RENTTRN-STATUS       PIC X(2) VALUE SPACES.
015200         88  RENTTRN-OK              VALUE '00'.
015300         88  RENTTRN-EOF             VALUE '10'.
015400     05  WS-RENTOUT-STATUS       PIC X(2) VALUE SPACES.
015500         88  RENTOUT-OK              VALUE '00'.
015600     05  WS-SETTRPT-STATUS       PIC X(2) VALUE SPACES.
015700         88  SETTRPT-OK              VALUE '00'.
015750     05  FILLER                  PIC X(06) VALUE SPACES.
015800
015900 01  WS-SWITCHES.
015910     05  WS-CARMSTR-EOF-SW       PIC X VALUE 'N'.
015920         88  CARMSTR-AT-EOF          VALUE 'Y'.
015930     05  WS-USRMSTR-EOF-SW       PIC X VALUE 'N'.
015940         88  USRMSTR-AT-EOF          VALUE 'Y'.
016000     05  WS-RENTTRN-EOF-SW       PIC X VALUE 'N'.
016100         88  RENTTRN-AT-EOF          VALUE 'Y'.
016200     05  WS-CAR-FOUND-SW         PIC X VALUE 'N'.
016300         88  CAR-FOUND               VALUE 'Y'.
016400     05  WS-USER-FOUND-SW        PIC X VALUE 'N'.
016500         88  USER-FOUND              VALUE 'Y'.
016600     05  WS-VALID-SW             PIC X VALUE 'Y'.
016700         88  TRANSACTION-VALID       VALUE 'Y'.
016750     05  FILLER                  PIC X(06) VALUE SPACES.
016800
016810*        WS-VALID-SW IS SET 'Y' AT THE TOP OF EACH VALIDATION   *
016820*        PARAGRAPH AND ONLY EVER FLIPPED TO 'N' AFTER THAT -    *
016830*        NONE OF THE THREE VALIDATION STEPS (3050, 4000 AND     *
016840*        5100) EVER FLIP IT BACK TO 'Y' ONCE A CHECK FAILS.      *
016850
016900 01  WS-COUNTERS.
017000     05  WS-RENTAL-RECORDS-READ  PIC S9(7) COMP-3 VALUE +0.
017100     05  WS-NEW-RENTALS-RATED    PIC S9(7) COMP-3 VALUE +0.
017200     05  WS-RETURNS-PROCESSED    PIC S9(7) COMP-3 VALUE +0.
017300     05  WS-SETTLEMENTS-POSTED   PIC S9(7) COMP-3 VALUE +0.
017400     05  WS-REJECTED-COUNT       PIC S9(7) COMP-3 VALUE +0.
017500     05  WS-CAR-TABLE-COUNT      PIC S9(4) COMP-3 VALUE +0.
017600     05  WS-USER-TABLE-COUNT     PIC S9(4) COMP-3 VALUE +0.
017700     05  WS-CAR-SUB              PIC S9(4) COMP   VALUE +0.
017750     05  WS-OPT-SUB              PIC S9(4) COMP   VALUE +0.
017800     05  WS-USER-SUB             PIC S9(4) COMP   VALUE +0.
017850     05  FILLER                  PIC X(06) VALUE SPACES.
017860*        WS-RENTAL-RECORDS-READ COUNTS EVERY TRANSACTION ON THE *
017870*        RENTAL FILE; THE FOUR COUNTS BELOW IT SPLIT THAT TOTAL *
017880*        BY WHICH LIFE-CYCLE STAGE EACH TRANSACTION WENT        *
017885*        THROUGH, PLUS WS-REJECTED-COUNT FOR THE ONES THAT      *
017890*        FAILED A VALIDATION STEP - ALL FIVE ARE DISPLAYED ON   *
017895*        THE CONSOLE BY 800-REPORT-STATS AT END OF RUN.          *
017900
018000 01  WS-GRAND-TOTALS.
018100     05  WS-GT-BASE-FEE          PIC S9(9)V99 COMP-3 VALUE +0.
018200     05  WS-GT-OPTION-FEE        PIC S9(9)V99 COMP-3 VALUE +0.
018300     05  WS-GT-DISCOUNT          PIC S9(9)V99 COMP-3 VALUE +0.
018400     05  WS-GT-PENALTY           PIC S9(9)V99 COMP-3 VALUE +0.
018500     05  WS-GT-TOTAL-FEE         PIC S9(9)V99 COMP-3 VALUE +0.
018550     05  FILLER                  PIC X(06) VALUE SPACES.
018560*        THE FIVE GRAND-TOTAL ACCUMULATORS ARE BUMPED ONLY BY   *
018570*        5200-WRITE-SETTLEMENT-LINE, ONE RENTAL AT A TIME AS IT *
018580*        SETTLES, AND PRINTED ONCE AS THE LAST LINE ON THE      *
018590*        SETTLEMENT REPORT BY 8500-WRITE-GRAND-TOTAL.            *
018600
018700 01  WS-RUN-DATE-TIME.
018800     05  WS-RUN-DATE.
018900         10  WS-RUN-YY           PIC 9(02).
019000         10  WS-RUN-MM           PIC 9(02).
019100         10  WS-RUN-DD           PIC 9(02).
019200     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
019250                                 PIC 9(06).
019700     05  WS-RUN-TIME             PIC 9(08).
019800     05  FILLER                  PIC X(08).
019900
020000 01  WS-DATE-WORK-AREA.
020010     05  WS-DATE-CCYY-GROUP.
020020         10  WS-DATE-CC          PIC 9(02).
020030         10  WS-DATE-YY          PIC 9(02).
020040     05  WS-DATE-CCYY REDEFINES WS-DATE-CCYY-GROUP
020050                                 PIC 9(04).
020100     05  WS-DATE-MM              PIC 9(02).
020300     05  WS-DATE-DD              PIC 9(02).
020400     05  WS-DATE-SERIAL          PIC 9(07) COMP-3.
020410     05  WS-DUE-DATE-SERIAL-SAVE PIC 9(07) COMP-3 VALUE 0.
020420     05  WS-OVERDUE-DAYS         PIC S9(05) COMP-3 VALUE 0.
020430     05  WS-MONTH-SUB            PIC 9(02) COMP VALUE 0.
020440     05  WS-LEAP-WORK            PIC 9(04) COMP VALUE 0.
020600     05  WS-LEAP-YEAR-SW         PIC X VALUE 'N'.
020700         88  IS-LEAP-YEAR            VALUE 'Y'.
020710     05  WS-OPTION-NAME          PIC X(10) VALUE SPACES.
020720     05  FILLER                  PIC X(06) VALUE SPACES.
020800
020900 01  WS-CUM-DAYS-LITERAL-TABLE.
021000*        CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP *
021100*        YEAR.  DAY-SERIAL = (YEAR * 365) + LEAP DAYS SINCE     *
021200*        YEAR 0000 + CUM-DAYS(MONTH) + DAY.  GOOD ENOUGH FOR A  *
021300*        SUBTRACTION BETWEEN TWO DATES IN THE SAME ERA; NO      *
021400*        INTRINSIC FUNCTIONS ARE USED ON THIS SHOP'S COMPILER.  *
021410     05  FILLER                  PIC 9(03) VALUE 000.
021420     05  FILLER                  PIC 9(03) VALUE 031.
021430     05  FILLER                  PIC 9(03) VALUE 059.
021440     05  FILLER                  PIC 9(03) VALUE 090.
021450     05  FILLER                  PIC 9(03) VALUE 120.
021460     05  FILLER                  PIC 9(03) VALUE 151.
021470     05  FILLER                  PIC 9(03) VALUE 182.
021480     05  FILLER                  PIC 9(03) VALUE 212.
021490     05  FILLER                  PIC 9(03) VALUE 243.
021495     05  FILLER                  PIC 9(03) VALUE 273.
021497     05  FILLER                  PIC 9(03) VALUE 304.
021498     05  FILLER                  PIC 9(03) VALUE 334.
021499 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL-TABLE.
021600     05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
021800
021900 77  WS-CAR-SEARCH-KEY           PIC X(10).
022000 77  WS-USER-SEARCH-KEY          PIC X(20).
022100
022200 01  WS-DUMP-POINTER-AREA.
022300*        ***************************************              *
022400*            DUMP POINTER AREA - MOVE THE PARAGRAPH            *
022500*            NUMBER IN HERE AS EACH PARAGRAPH IS                *
022600*            ENTERED.  HELPS FAULT ANALYSIS READ A             *
022700*            SYSTEM DUMP WITHOUT A PARA TRACE.                  *
022800*        ***************************************              *
022900     05  WS-DUMP-PARA-NAME       PIC X(20) VALUE SPACES.
023000     05  WS-DUMP-LAST-CAR-ID     PIC X(10) VALUE SPACES.
023100     05  WS-DUMP-LAST-RENT-ID    PIC S9(9) COMP-3 VALUE +0.
023150     05  FILLER                  PIC X(06) VALUE SPACES.
023200
023300 01  WS-CAR-TABLE.
023400     05  TBL-CAR OCCURS 500 TIMES
023500                 INDEXED BY TBL-CAR-IX.
023600         10  COPY CARREC REPLACING ==:TAG:== BY ==TC==.
023650     05  FILLER                  PIC X(06) VALUE SPACES.
023660*        TBL-CAR IS THE WHOLE CAR MASTER HELD IN MEMORY FOR THE *
023670*        LENGTH OF THE RUN, LOADED BY 710, SEARCHED BY 600/605, *
023680*        AND SPILLED BACK OUT TO CAR-FILE-OUT BY 740/745.  500  *
023690*        ROWS IS THE CEILING ON FLEET SIZE THIS RUN CAN CARRY.  *
023700
023800 01  WS-USER-TABLE.
023900     05  TBL-USER OCCURS 500 TIMES
024000                 INDEXED BY TBL-USER-IX.
024100         10  COPY USERREC REPLACING ==:TAG:== BY ==TU==.
024150     05  FILLER                  PIC X(06) VALUE SPACES.
024160*        SAME IN-MEMORY-MASTER SHAPE AS TBL-CAR ABOVE, FOR THE  *
024170*        USER MASTER - LOADED BY 720, SEARCHED BY 650/655, AND  *
024180*        SPILLED BACK OUT BY 750/755.                            *
024200
024210*        WS-SETTLEMENT-LINE IS MOVED TO SETTLEMENT-LINE-TEXT AND *
024220*        WRITTEN BY 5200 ONCE PER SETTLED RENTAL; WS-GRAND-      *
024230*        TOTAL-LINE BELOW USES THE SAME 132-BYTE SHAPE FOR THE   *
024240*        ONE-LINE TOTALS ROW WRITTEN BY 8500 AT END OF RUN.      *
024300 01  WS-SETTLEMENT-LINE.
024400     05  SL-RENT-ID              PIC Z(8)9.
024500     05  FILLER                  PIC X(02) VALUE SPACES.
024600     05  SL-CAR-ID               PIC X(10).
024700     05  FILLER                  PIC X(02) VALUE SPACES.
024800     05  SL-FEE-STRATEGY         PIC X(20).
024900     05  FILLER                  PIC X(02) VALUE SPACES.
025000     05  SL-BASE-FEE             PIC Z,ZZZ,ZZ9.99.
025100     05  FILLER                  PIC X(02) VALUE SPACES.
025200     05  SL-OPTION-FEE           PIC Z,ZZZ,ZZ9.99.
025300     05  FILLER                  PIC X(02) VALUE SPACES.
025400     05  SL-DISCOUNT             PIC Z,ZZZ,ZZ9.99.
025500     05  FILLER                  PIC X(02) VALUE SPACES.
025600     05  SL-PENALTY              PIC Z,ZZZ,ZZ9.99.
025700     05  FILLER                  PIC X(02) VALUE SPACES.
025800     05  SL-TOTAL-FEE            PIC Z,ZZZ,ZZ9.99.
025900     05  FILLER                  PIC X(21) VALUE SPACES.
026000
026100 01  WS-GRAND-TOTAL-LINE.
026200     05  FILLER                  PIC X(22) VALUE
026300             'GRAND TOTALS --->     '.
026400     05  GT-BASE-FEE             PIC Z,ZZZ,ZZ9.99.
026500     05  FILLER                  PIC X(02) VALUE SPACES.
026600     05  GT-OPTION-FEE           PIC Z,ZZZ,ZZ9.99.
026700     05  FILLER                  PIC X(02) VALUE SPACES.
026800     05  GT-DISCOUNT             PIC Z,ZZZ,ZZ9.99.
026900     05  FILLER                  PIC X(02) VALUE SPACES.
027000     05  GT-PENALTY              PIC Z,ZZZ,ZZ9.99.
027100     05  FILLER                  PIC X(02) VALUE SPACES.
027200     05  GT-TOTAL-FEE            PIC Z,ZZZ,ZZ9.99.
027300     05  FILLER                  PIC X(21) VALUE SPACES.
027400
027500PROCEDURE DIVISION.
027600
027700*        BATCH FLOW STEP 0 - HOUSEKEEPING.  TIME-STAMP THE RUN, T*
027800*        OPEN FILES AND PULL BOTH MASTERS INTO WORKING-STORAGE TA*
027900*        SO THE RATING STEPS BELOW NEVER HAVE TO RE-READ A MASTER*
028000*        PER TRANSACTION.  EVERY TOP-LEVEL STEP BELOW IS PERFORME*
028100*        RANGE THROUGH ITS OWN -EXIT PARAGRAPH, THE SAME CALL-AND*
028200*        RETURN CONVENTION USED THROUGHOUT THIS PROGRAM AND THE O*
028300*        THE DATA PROCESSING SECTION STANDARDIZED ON BACK WHEN TH*
028400*        TABLE-LOAD REWRITE WENT IN (TKT-2415, SEE THE CHANGE LOG*
028500000-MAIN-LINE.
028600    MOVE '000-MAIN-LINE' TO WS-DUMP-PARA-NAME.
028700    ACCEPT WS-RUN-DATE FROM DATE.
028800    ACCEPT WS-RUN-TIME FROM TIME.
028900*        RUN DATE/TIME ARE DISPLAYED ON THE CONSOLE ONLY - THEY A*
029000*        NOT CARRIED ONTO THE SETTLEMENT REPORT ITSELF.          *
029100    DISPLAY 'RENTRATE STARTED  ' WS-RUN-MM '/' WS-RUN-DD '/'
029200            WS-RUN-YY.
029300
029400    PERFORM 700-OPEN-FILES THRU 700-EXIT.
029500    PERFORM 710-LOAD-CAR-TABLE THRU 710-EXIT.
029600    PERFORM 720-LOAD-USER-TABLE THRU 720-EXIT.
029700    PERFORM 730-READ-RENTAL-FILE THRU 730-EXIT.
029800
029900*        THE RENTAL TRANSACTION FILE DRIVES THE WHOLE RUN - ONE P*
030000*        ONE RECORD AT A TIME, UNTIL THE READ IN 730 SETS END OF *
030100*        730 IS PERFORMED ONCE HERE TO PRIME THE LOOP AND AGAIN A*
030200*        BOTTOM OF 1000 TO ADVANCE TO THE NEXT RECORD - THE USUAL*
030300*        PRIMING-READ SHAPE FOR A SEQUENTIAL FILE ON THIS SHOP'S *
030400    PERFORM 1000-PROCESS-RENTAL-RECORD THRU 1000-EXIT
030500        UNTIL RENTTRN-AT-EOF.
030600
030700*        END OF RUN - POST THE GRAND TOTAL LINE, REWRITE BOTH MAS*
030800*        TABLES SO CAR-STATUS FLIPS AND MEMBERSHIP UPGRADES CARRY*
030900*        FORWARD TO TOMORROW NIGHT'S RUN, THEN DISPLAY THE RUN ST*
031000*        AND CLOSE DOWN.  ORDER MATTERS - THE GRAND TOTAL IS WRIT*
031100*        BEFORE THE MASTERS ARE REWRITTEN SO A MID-RUN ABEND ON T*
031200*        REWRITE STEPS STILL LEAVES A USABLE SETTLEMENT REPORT BE*
031300    PERFORM 8500-WRITE-GRAND-TOTAL THRU 8500-EXIT.
031400    PERFORM 740-REWRITE-CAR-TABLE THRU 740-EXIT.
031500    PERFORM 750-REWRITE-USER-TABLE THRU 750-EXIT.
031600    PERFORM 800-REPORT-STATS THRU 800-EXIT.
031700    PERFORM 790-CLOSE-FILES THRU 790-EXIT.
031800    GOBACK.
031900
0320001000-PROCESS-RENTAL-RECORD.
032100*        WHICH OF THE THREE RENTAL LIFE-CYCLE STAGES A RECORD NEE*
032200*        TOLD BY WHAT IS STILL ZERO ON THE RECORD, NOT BY A SEPAR*
032300*        STAGE FLAG - THIS SHOP HAS RATED RENTAL-CAR PAPER THIS W*
032400*        SINCE THE TABLE-LOAD REWRITE (SEE TKT-2415 ABOVE):      *
032500*            BASE FEE ZERO         - NOT YET RATED, NEEDS 3000.  *
032600*            PENALTY/DISCOUNT ZERO - RETURNED BUT NOT YET RUN THR*
032700*                                    THE RETURN-PROCESSING STEP, *
032800*                                    4000.                       *
032900*            TOTAL FEE ZERO        - RETURNED AND PENALTY-POSTED *
033000*                                    NOT YET SETTLED, NEEDS 5000.*
033100*        A RENTAL THAT IS ALREADY FULLY SETTLED FALLS THROUGH TO *
033200*        "WHEN OTHER" BELOW AND IS JUST COPIED FORWARD TO        *
033300*        RENTAL-FILE-OUT UNCHANGED - NO FURTHER WORK IS NEEDED.  *
033400*        IS WHY THE OUTPUT FILE IS WRITTEN EVERY TIME THROUGH, EV*
033500*        WHEN NONE OF THE THREE WHEN-CLAUSES FIRE.               *
033600    MOVE '1000-PROCESS-RENTAL-RECORD' TO WS-DUMP-PARA-NAME.
033700    MOVE RENT-ID IN RENTAL-RECORD TO WS-DUMP-LAST-RENT-ID.
033800    MOVE RENT-CAR-ID IN RENTAL-RECORD TO WS-DUMP-LAST-CAR-ID.
033900*        DUMP POINTER FIELDS ARE REFRESHED ON EVERY RECORD SO AN *
034000*        OPERATIONS ABEND DUMP ALWAYS SHOWS THE TRANSACTION IN FL*
034100*        WHEN THE JOB WENT DOWN, NOT WHATEVER RECORD WAS LAST SET*
034200    MOVE RENTAL-RECORD TO RENTAL-RECORD-OUT.
034300    MOVE 'Y' TO WS-VALID-SW.
034400
034500    EVALUATE TRUE
034600        WHEN RENT-STATUS IN RENTAL-RECORD-OUT = 'RENTED'
034700             AND RENT-BASE-FEE IN RENTAL-RECORD-OUT = ZERO
034800*        NOT YET RATED - FIRST TIME THROUGH FOR THIS TRANSACTION.*
034900            PERFORM 3000-RATE-NEW-RENTAL THRU 3000-EXIT
035000        WHEN RENT-STATUS IN RENTAL-RECORD-OUT = 'RETURNED'
035100             AND RENT-PENALTY IN RENTAL-RECORD-OUT = ZERO
035200             AND RENT-DISCOUNT IN RENTAL-RECORD-OUT = ZERO
035300*        CAR IS BACK BUT RETURN PROCESSING HAS NOT RUN YET.      *
035400            PERFORM 4000-PROCESS-RETURN THRU 4000-EXIT
035500        WHEN RENT-STATUS IN RENTAL-RECORD-OUT = 'RETURNED'
035600             AND RENT-TOTAL-FEE IN RENTAL-RECORD-OUT = ZERO
035700*        RETURN PROCESSING IS DONE, FINAL SETTLEMENT IS NOT.     *
035800            PERFORM 5000-SETTLE-RENTAL THRU 5000-EXIT
035900        WHEN OTHER
036000*        ALREADY FULLY SETTLED - COPIED FORWARD AS-IS, SEE ABOVE.*
036100            CONTINUE
036200    END-EVALUATE.
036300
036400    WRITE RENTAL-RECORD-OUT.
036500    ADD 1 TO WS-RENTAL-RECORDS-READ.
036600    PERFORM 730-READ-RENTAL-FILE THRU 730-EXIT.
036700
0368001000-EXIT.
036900    EXIT.
037000
037100950-RESOLVE-DAILY-RATE.
037200*        RULE - WHEN THE CAR'S OWN MASTER RECORD CARRIES NO DAILY*
037300*        (ZERO), FALL BACK TO THE CLASS RATE TABLE BY CAR TYPE.  *
037400*        IS THE SAME DEFAULT-RATE TABLE THE CAR-ADD SIDE OF THE F*
037500*        SYSTEM APPLIES WHEN A NEW CAR IS BOARDED WITH NO RATE YE*
037600*        THE ADD TRANSACTION - KEPT HERE TOO SINCE A CAR CAN REAC*
037700*        RENTRATE WITHOUT EVER HAVING GONE THROUGH THAT ADD STEP *
037800*        MID-MONTH CONVERSION LOAD, FOR EXAMPLE).  THE THREE RATE*
037900*        BELOW ARE IN THE SAME CURRENCY UNITS AS EVERY OTHER MONE*
038000*        FIELD ON THIS SYSTEM AND SHOULD BE KEPT IN STEP WITH THE*
038100*        DEFAULT TABLE ON THE FLEET ADD/MAINTENANCE JOB.         *
038200    MOVE '950-RESOLVE-DAILY-RATE' TO WS-DUMP-PARA-NAME.
038300    IF TC-DAILY-FEE (WS-CAR-SUB) = ZERO
038400        EVALUATE TC-TYPE (WS-CAR-SUB)
038500            WHEN 'SEDAN'
038600                MOVE 90000.00 TO TC-DAILY-FEE (WS-CAR-SUB)
038700            WHEN 'SUV'
038800                MOVE 140000.00 TO TC-DAILY-FEE (WS-CAR-SUB)
038900            WHEN 'BIKE'
039000                MOVE 230000.00 TO TC-DAILY-FEE (WS-CAR-SUB)
039100        END-EVALUATE
039200    END-IF.
039300
039400950-EXIT.
039500    EXIT.
039600
0397003000-RATE-NEW-RENTAL.
039800*        BATCH FLOW STEP 3 - A BRAND NEW RENTAL TRANSACTION IS LO*
039900*        UP AGAINST BOTH TABLES, VALIDATED, RATED FOR THE BASE FE*
040000*        OPTION FEE, TOTALLED, AND GIVEN A DUE DATE.  THE CAR IS *
040100*        FLAGGED UNAVAILABLE ON THE TABLE SO NO SECOND RENTAL CAN*
040200*        RATED AGAINST IT UNTIL THE RETURN STEP (4000) FREES IT A*
040300*        THE FIVE PERFORMS BELOW ALWAYS RUN IN THIS ORDER - BASE *
040400*        BEFORE OPTION FEE BEFORE THE COMBINED TOTAL - BECAUSE 33*
040500*        ADDS THE TWO FEE FIELDS TOGETHER AND BOTH MUST ALREADY B*
040600*        POSTED WHEN IT RUNS.                                    *
040700    MOVE '3000-RATE-NEW-RENTAL' TO WS-DUMP-PARA-NAME.
040800    PERFORM 600-FIND-CAR-BY-ID THRU 600-EXIT.
040900    PERFORM 650-FIND-USER-BY-ID THRU 650-EXIT.
041000    PERFORM 3050-VALIDATE-RENTAL THRU 3050-EXIT.
041100
041200*        GO TO THE EXIT HERE RATHER THAN CONTINUING ON TO RATE A *
041300*        TRANSACTION THAT 3050 HAS ALREADY TOLD US TO REJECT.    *
041400    IF NOT TRANSACTION-VALID
041500        ADD 1 TO WS-REJECTED-COUNT
041600        DISPLAY '*** RENTRATE REJECT - NEW RENTAL FAILS '
041700                'ELIGIBILITY, RENT-ID = ' RENT-ID IN
041800                RENTAL-RECORD-OUT
041900        GO TO 3000-EXIT
042000    END-IF.
042100
042200    PERFORM 950-RESOLVE-DAILY-RATE THRU 950-EXIT.
042300    PERFORM 3100-CALC-BASE-FEE THRU 3100-EXIT.
042400    PERFORM 3200-CALC-OPTION-FEE THRU 3200-EXIT.
042500    PERFORM 3300-CALC-COMBINED-TOTAL THRU 3300-EXIT.
042600    PERFORM 660-COMPUTE-DUE-DATE THRU 660-EXIT.
042700
042800*        CAR GOES UNAVAILABLE THE MOMENT THE NEW RENTAL IS RATED,*
042900*        LATER WHEN IT IS WRITTEN - THE TABLE ROW IS THE SYSTEM O*
043000*        RECORD FOR AVAILABILITY UNTIL TONIGHT'S REWRITE (740) CA*
043100*        IT FORWARD TO CAR-FILE-OUT.                             *
043200    MOVE 'UNAVAILABLE' TO TC-STATUS (WS-CAR-SUB).
043300    ADD 1 TO WS-NEW-RENTALS-RATED.
043400
0435003000-EXIT.
043600    EXIT.
043700
0438003050-VALIDATE-RENTAL.
043900*        RULE 6 - A NEW RENTAL IS ELIGIBLE ONLY WHEN RENT-DAYS IS*
044000*        GREATER THAN ZERO, THE CAR IS ON FILE AND SHOWS AVAILABL*
044100*        AND THE RENTER IS ON FILE.  (THE "NO OTHER OPEN RENTAL F*
044200*        THE SAME CAR" HALF OF THE RULE IS MET FOR FREE HERE BECA*
044300*        CAR THAT IS ALREADY OUT SHOWS UNAVAILABLE ON THE TABLE U*
044400*        IT COMES BACK THROUGH 4000-PROCESS-RETURN.)  NOTE THAT  *
044500*        WS-VALID-SW IS SET 'Y' AT THE TOP AND ONLY EVER FLIPPED *
044600*        'N' BELOW - IT IS NEVER FLIPPED BACK TO 'Y' ONCE A CHECK*
044700*        FAILS, SO THE FIRST FAILURE ALWAYS STICKS.              *
044800    MOVE '3050-VALIDATE-RENTAL' TO WS-DUMP-PARA-NAME.
044900    MOVE 'Y' TO WS-VALID-SW.
045000
045100*        A RENTAL WITH ZERO OR NEGATIVE DAYS ON THE TRANSACTION I*
045200*        DATA ERROR - REJECT RATHER THAN RATE A ZERO-LENGTH RENTA*
045300    IF RENT-DAYS IN RENTAL-RECORD-OUT NOT GREATER THAN ZERO
045400        MOVE 'N' TO WS-VALID-SW
045500    END-IF.
045600
045700    IF NOT CAR-FOUND
045800        MOVE 'N' TO WS-VALID-SW
045900    ELSE
046000        IF NOT TC-AVAILABLE (WS-CAR-SUB)
046100            MOVE 'N' TO WS-VALID-SW
046200        END-IF
046300    END-IF.
046400
046500    IF NOT USER-FOUND
046600        MOVE 'N' TO WS-VALID-SW
046700    END-IF.
046800
0469003050-EXIT.
047000    EXIT.
047100
0472003100-CALC-BASE-FEE.
047300*        RULE 1 - THE BASE FEE IS THE CAR'S DAILY RATE TIMES THE *
047400*        NUMBER OF RENTAL DAYS TIMES THE SEASONAL MULTIPLIER FOR *
047500*        FEE STRATEGY CARRIED ON THE TRANSACTION - PEAK RUNS 20% *
047600*        STANDARD, OFF-SEASON RUNS 10% UNDER, ANYTHING ELSE IS FL*
047700*        STANDARD RATE.  TC-DAILY-FEE IS ALREADY DEFAULTED BY 950*
047800*        IT CAME IN ZERO, SO THIS PARAGRAPH CAN ALWAYS TRUST IT. *
047900    MOVE '3100-CALC-BASE-FEE' TO WS-DUMP-PARA-NAME.
048000    EVALUATE TRUE
048100        WHEN RENT-STRAT-PEAK IN RENTAL-RECORD-OUT
048200*        PEAK SEASON - HOLIDAY/SUMMER DEMAND SURCHARGE.          *
048300            COMPUTE RENT-BASE-FEE IN RENTAL-RECORD-OUT ROUNDED =
048400                TC-DAILY-FEE (WS-CAR-SUB)
048500                * RENT-DAYS IN RENTAL-RECORD-OUT * 1.20
048600        WHEN RENT-STRAT-OFFSEASON IN RENTAL-RECORD-OUT
048700*        OFF-SEASON - SLOW-PERIOD DISCOUNT.                      *
048800            COMPUTE RENT-BASE-FEE IN RENTAL-RECORD-OUT ROUNDED =
048900                TC-DAILY-FEE (WS-CAR-SUB)
049000                * RENT-DAYS IN RENTAL-RECORD-OUT * 0.90
049100        WHEN OTHER
049200*        STANDARD STRATEGY - NO SEASONAL ADJUSTMENT.             *
049300            COMPUTE RENT-BASE-FEE IN RENTAL-RECORD-OUT ROUNDED =
049400                TC-DAILY-FEE (WS-CAR-SUB)
049500                * RENT-DAYS IN RENTAL-RECORD-OUT * 1.00
049600    END-EVALUATE.
049700
0498003100-EXIT.
049900    EXIT.
050000
0501003200-CALC-OPTION-FEE.
050200*        RULE 3 - EACH OPTION ON THE TRANSACTION ADDS A FLAT PER-*
050300*        SURCHARGE, SUMMED OVER UP TO THREE OPTION SLOTS ON THE  *
050400*        RENTAL RECORD.  WS-OPT-SUB DRIVES THIS LOOP, NOT WS-CAR-*
050500*        WS-CAR-SUB MUST STILL POINT AT THE RENTED CAR'S TABLE RO*
050600*        WHEN CONTROL RETURNS TO 3000, WHICH FLAGS THAT ROW      *
050700*        UNAVAILABLE RIGHT AFTER THIS STEP RETURNS.  THIS SEPARAT*
050800*        SUBSCRIPT WAS ADDED SPECIFICALLY TO STOP THE OPTION LOOP*
050900*        FROM STOMPING ON THE CAR TABLE POSITION - SEE THE CHANGE*
051000    MOVE '3200-CALC-OPTION-FEE' TO WS-DUMP-PARA-NAME.
051100    MOVE ZERO TO RENT-OPTION-FEE IN RENTAL-RECORD-OUT.
051200
051300    PERFORM 3250-PRICE-ONE-OPTION
051400        VARYING WS-OPT-SUB FROM 1 BY 1
051500        UNTIL WS-OPT-SUB > 3.
051600
0517003200-EXIT.
051800    EXIT.
051900
052000*        3250 IS THE OPTION LOOP BODY ITSELF, DRIVEN BY THE PERFO*
052100*        VARYING ABOVE - IT IS NOT A SEPARATE CALLABLE STEP, SO I*
052200*        IS PERFORMED BARE RATHER THAN THRU AN -EXIT, THE SAME AS*
052300*        605, 655, 685, 712, 722, 745 AND 755 BELOW.  EACH PASS P*
052400*        UP ONE OF THE THREE OPTION-NAME FIELDS OFF THE TRANSACTI*
052500*        AND HANDS IT TO 3260 TO PRICE.                          *
0526003250-PRICE-ONE-OPTION.
052700    EVALUATE WS-OPT-SUB
052800        WHEN 1
052900            MOVE RENT-OPTION-1 IN RENTAL-RECORD-OUT
053000                TO WS-OPTION-NAME
053100        WHEN 2
053200            MOVE RENT-OPTION-2 IN RENTAL-RECORD-OUT
053300                TO WS-OPTION-NAME
053400        WHEN 3
053500            MOVE RENT-OPTION-3 IN RENTAL-RECORD-OUT
053600                TO WS-OPTION-NAME
053700    END-EVALUATE.
053800    PERFORM 3260-ADD-OPTION-SURCHARGE THRU 3260-EXIT.
053900
0540003300-CALC-COMBINED-TOTAL.
054100*        BATCH FLOW STEP 3 OUTPUT - RENT-TOTAL-FEE IS INITIALIZED*
054200*        THE COMBINED BASE-PLUS-OPTION FIGURE RIGHT HERE, AS THE *
054300*        AMOUNT DUE SO FAR ON A BRAND NEW RENTAL.  RENT-DISCOUNT *
054400*        RENT-PENALTY ARE STILL ZERO AT THIS POINT AND STAY THAT *
054500*        UNTIL THEY ARE NETTED IN AT RETURN TIME (4100) AND AGAIN*
054600*        FINAL SETTLEMENT (5100).  DO NOT ZERO RENT-TOTAL-FEE BAC*
054700*        AFTER THIS COMPUTE - 1000-PROCESS-RENTAL-RECORD READS TH*
054800*        VERY FIELD TO TELL A RATED-BUT-NOT-RETURNED RENTAL APART*
054900*        ONE STILL WAITING TO BE RATED.                          *
055000    MOVE '3300-CALC-COMBINED-TOTAL' TO WS-DUMP-PARA-NAME.
055100    COMPUTE RENT-TOTAL-FEE IN RENTAL-RECORD-OUT ROUNDED =
055200        RENT-BASE-FEE IN RENTAL-RECORD-OUT
055300        + RENT-OPTION-FEE IN RENTAL-RECORD-OUT.
055400
0555003300-EXIT.
055600    EXIT.
055700
0558004000-PROCESS-RETURN.
055900*        BATCH FLOW STEP 4 - A RETURN IS ONLY PROCESSED WHEN THE *
056000*        ACTUAL RETURN DATE IS PRESENT AND IS NOT BEFORE THE RENT*
056100*        START DATE (RULE 8).  ONCE VALIDATED, THE OVERDUE PENALT*
056200*        POSTED, ANY ADMIN-REQUESTED MEMBERSHIP UPGRADE IS APPLIE*
056300*        AND THE CAR IS FREED BACK TO AVAILABLE ON THE TABLE SO I*
056400*        BE RATED AGAINST A NEW RENTAL THE NEXT TIME IT COMES UP.*
056500*        NOTICE THE CAR IS RE-LOOKED-UP HERE (600) RATHER THAN   *
056600*        TRUSTING WS-CAR-SUB TO STILL BE POINTING AT IT - THIS RE*
056700*        MAY BE MANY TRANSACTIONS LATER THAN THE ONE THAT RATED I*
056800    MOVE '4000-PROCESS-RETURN' TO WS-DUMP-PARA-NAME.
056900    MOVE 'Y' TO WS-VALID-SW.
057000
057100*        A RETURN TRANSACTION WITH NO RETURN DATE POSTED YET IS N*
057200*        REALLY A RETURN - REJECT IT RATHER THAN GUESS AT A DATE.*
057300    IF RENT-RETURN-DATE IN RENTAL-RECORD-OUT = SPACES
057400        OR RENT-RETURN-DATE IN RENTAL-RECORD-OUT = ZERO
057500        MOVE 'N' TO WS-VALID-SW
057600    END-IF.
057700
057800*        RULE 8 - A RETURN DATE EARLIER THAN THE RENTAL'S OWN STA*
057900*        DATE IS IMPOSSIBLE AND IS REJECTED RATHER THAN RATED - T*
058000*        IS WHY THE TWO DATES ARE COMPARED AS PLAIN NUMERICS (THE*
058100*        REDEFINES) RATHER THAN AS CHARACTER STRINGS.            *
058200    IF TRANSACTION-VALID
058300        IF RENT-RETURN-DATE-N IN RENTAL-RECORD-OUT <
058400           RENT-START-DATE-N IN RENTAL-RECORD-OUT
058500            MOVE 'N' TO WS-VALID-SW
058600        END-IF
058700    END-IF.
058800
058900    IF NOT TRANSACTION-VALID
059000        ADD 1 TO WS-REJECTED-COUNT
059100        DISPLAY '*** RENTRATE REJECT - RETURN FAILS VALIDATION, '
059200                'RENT-ID = ' RENT-ID IN RENTAL-RECORD-OUT
059300        GO TO 4000-EXIT
059400    END-IF.
059500
059600    PERFORM 600-FIND-CAR-BY-ID THRU 600-EXIT.
059700    PERFORM 4100-CALC-OVERDUE-PENALTY THRU 4100-EXIT.
059800    PERFORM 4200-UPGRADE-MEMBERSHIP THRU 4200-EXIT.
059900
060000*        CAR GOES BACK TO AVAILABLE ON THE TABLE THE MOMENT THE  *
060100*        RETURN IS PROCESSED - IT CAN BE RE-RENTED LATER IN THE S*
060200*        RUN IF ANOTHER TRANSACTION FOR IT COMES UP BEHIND THIS O*
060300    IF CAR-FOUND
060400        MOVE 'AVAILABLE' TO TC-STATUS (WS-CAR-SUB)
060500    END-IF.
060600    ADD 1 TO WS-RETURNS-PROCESSED.
060700
0608004000-EXIT.
060900    EXIT.
061000
0611004100-CALC-OVERDUE-PENALTY.
061200*        RULE 4 - WHEN THE CAR COMES BACK AFTER THE DUE DATE, EAC*
061300*        EXTRA CALENDAR DAY (ANY PART OF A DAY ROUNDS UP TO A FUL*
061400*        DAY, PER TKT-5540 ABOVE) IS PENALIZED AT 30% OF THE DAIL*
061500*        RATE.  ON-TIME RETURNS LEAVE THE PENALTY AT ZERO.  THE D*
061600*        DATE AND THE RETURN DATE ARE BOTH CONVERTED TO DAY SERIA*
061700*        THE SUBTRACTION BELOW SPANS A MONTH OR YEAR BOUNDARY    *
061800*        CORRECTLY - A STRAIGHT CCYYMMDD SUBTRACTION WOULD NOT.  *
061900    MOVE '4100-CALC-OVERDUE-PENALTY' TO WS-DUMP-PARA-NAME.
062000    MOVE ZERO TO RENT-PENALTY IN RENTAL-RECORD-OUT.
062100
062200    IF RENT-RETURN-DATE-N IN RENTAL-RECORD-OUT >
062300       RENT-DUE-DATE-N IN RENTAL-RECORD-OUT
062400
062500        MOVE RENT-DUE-CC IN RENTAL-RECORD-OUT TO WS-DATE-CC
062600        MOVE RENT-DUE-YY IN RENTAL-RECORD-OUT TO WS-DATE-YY
062700        MOVE RENT-DUE-MM IN RENTAL-RECORD-OUT TO WS-DATE-MM
062800        MOVE RENT-DUE-DD IN RENTAL-RECORD-OUT TO WS-DATE-DD
062900        PERFORM 670-DATE-TO-SERIAL THRU 670-EXIT.
063000        MOVE WS-DATE-SERIAL TO WS-DUE-DATE-SERIAL-SAVE
063100
063200        MOVE RENT-RETURN-CC IN RENTAL-RECORD-OUT TO WS-DATE-CC
063300        MOVE RENT-RETURN-YY IN RENTAL-RECORD-OUT TO WS-DATE-YY
063400        MOVE RENT-RETURN-MM IN RENTAL-RECORD-OUT TO WS-DATE-MM
063500        MOVE RENT-RETURN-DD IN RENTAL-RECORD-OUT TO WS-DATE-DD
063600        PERFORM 670-DATE-TO-SERIAL THRU 670-EXIT.
063700
063800        COMPUTE WS-OVERDUE-DAYS =
063900            WS-DATE-SERIAL - WS-DUE-DATE-SERIAL-SAVE
064000
064100*        SAME ZERO-DAILY-FEE FALLBACK AS 3100 USES - A CAR CAN RE*
064200*        THE RETURN STEP WITH NO RATE ON FILE IF IT WAS NEVER RAT*
064300*        THROUGH 3100 ON THIS SAME RUN (A CARRY-OVER RENTAL FROM *
064400*        PRIOR NIGHT'S RUN, FOR EXAMPLE).                        *
064500        IF TC-DAILY-FEE (WS-CAR-SUB) = ZERO
064600            PERFORM 950-RESOLVE-DAILY-RATE THRU 950-EXIT
064700        END-IF
064800
064900        COMPUTE RENT-PENALTY IN RENTAL-RECORD-OUT ROUNDED =
065000            TC-DAILY-FEE (WS-CAR-SUB) * WS-OVERDUE-DAYS * 0.30
065100    END-IF.
065200*        BATCH FLOW STEP 4 OUTPUT - THE AMOUNT DUE IS RECOMPUTED *
065300*        TO CARRY WHATEVER PENALTY WAS JUST POSTED ABOVE (ZERO IF*
065400*        RETURN WAS ON TIME).  RENT-DISCOUNT IS STILL ZERO AT THI*
065500*        POINT AND IS NOT RE-APPLIED UNTIL FINAL SETTLEMENT IN   *
065600*        5100-CALC-SETTLEMENT - SUBTRACTING IT HERE COSTS NOTHING*
065700*        SINCE IT IS ZERO, BUT IT KEEPS THIS FORMULA AND THE ONE *
065800*        5100 LOOKING THE SAME SHAPE FOR WHOEVER MAINTAINS BOTH. *
065900    COMPUTE RENT-TOTAL-FEE IN RENTAL-RECORD-OUT ROUNDED =
066000        RENT-BASE-FEE IN RENTAL-RECORD-OUT
066100        + RENT-OPTION-FEE IN RENTAL-RECORD-OUT
066200        + RENT-PENALTY IN RENTAL-RECORD-OUT
066300        - RENT-DISCOUNT IN RENTAL-RECORD-OUT.
066400
0665004100-EXIT.
066600    EXIT.
066700
0668004200-UPGRADE-MEMBERSHIP.
066900*        BATCH FLOW STEP 4 (SECOND HALF) - WHEN THE RETURN       *
067000*        TRANSACTION CARRIES AN ADMIN-CHOSEN UPGRADE GRADE (1-4),*
067100*        RENTER'S MEMBERSHIP TIER IS RAISED ON THE USER TABLE TO *
067200*        TIER.  GRADE 0 OR BLANK MEANS NO UPGRADE WAS REQUESTED O*
067300*        THIS RETURN, AND THE EXISTING TIER IS LEFT ALONE.  THIS *
067400*        NEVER DOWNGRADES A TIER - A GRADE LOWER THAN THE RENTER'*
067500*        CURRENT TIER IS NOT CHECKED FOR HERE, IT IS SIMPLY HONOR*
067600*        GIVEN BY THE ADMIN ON THE TRANSACTION.                  *
067700    MOVE '4200-UPGRADE-MEMBERSHIP' TO WS-DUMP-PARA-NAME.
067800    PERFORM 650-FIND-USER-BY-ID THRU 650-EXIT.
067900
068000*        NOTHING IS DONE WHEN THE USER LOOKUP CAME UP EMPTY - A R*
068100*        TRANSACTION FOR A RENTER NOT ON THE MASTER HAS ALREADY B*
068200*        COUNTED AGAINST WS-REJECTED-COUNT BACK IN 4000 AND SHOUL*
068300*        ALSO TRY TO TOUCH A NON-EXISTENT TABLE ROW HERE.        *
068400    IF USER-FOUND
068500        EVALUATE RENT-UPGRADE-GRADE IN RENTAL-RECORD-OUT
068600            WHEN 1
068700*        REQUESTED GRADE 1 - SILVER.                             *
068800                MOVE 'SILVER'   TO TU-MEMBERSHIP (WS-USER-SUB)
068900            WHEN 2
069000*        REQUESTED GRADE 2 - GOLD.                               *
069100                MOVE 'GOLD'     TO TU-MEMBERSHIP (WS-USER-SUB)
069200            WHEN 3
069300*        REQUESTED GRADE 3 - PLATINUM.                           *
069400                MOVE 'PLATINUM' TO TU-MEMBERSHIP (WS-USER-SUB)
069500            WHEN 4
069600*        REQUESTED GRADE 4 - VIP, THE TOP TIER ON THE SCHEDULE.  *
069700                MOVE 'VIP'      TO TU-MEMBERSHIP (WS-USER-SUB)
069800            WHEN OTHER
069900*        ZERO, BLANK, OR ANY OTHER VALUE - NO UPGRADE REQUESTED. *
070000                CONTINUE
070100        END-EVALUATE
070200    END-IF.
070300
0704004200-EXIT.
070500    EXIT.
070600
0707005000-SETTLE-RENTAL.
070800*        BATCH FLOW STEP 5 - FINAL SETTLEMENT.  THE MEMBERSHIP   *
070900*        DISCOUNT IS APPLIED, THE CARD-NUMBER ELIGIBILITY CHECK F*
071000*        TKT-1870 IS RUN, AND (WHEN THE TRANSACTION PASSES) A    *
071100*        SETTLEMENT LINE IS PRINTED AND THE RUN TOTALS ARE BUMPED*
071200*        RENTAL THAT FAILS THE CARD CHECK IS COUNTED AS REJECTED *
071300*        IS NOT RETRIED ON A LATER RUN - OPERATIONS HAS TO CORREC*
071400*        USER MASTER AND RESUBMIT THE TRANSACTION BY HAND.       *
071500    MOVE '5000-SETTLE-RENTAL' TO WS-DUMP-PARA-NAME.
071600    PERFORM 650-FIND-USER-BY-ID THRU 650-EXIT.
071700    PERFORM 5100-CALC-SETTLEMENT THRU 5100-EXIT.
071800
071900    IF TRANSACTION-VALID
072000        PERFORM 5200-WRITE-SETTLEMENT-LINE THRU 5200-EXIT
072100        ADD 1 TO WS-SETTLEMENTS-POSTED
072200    ELSE
072300        ADD 1 TO WS-REJECTED-COUNT
072400        DISPLAY '*** RENTRATE REJECT - SETTLEMENT FAILS CARD '
072500                'NUMBER CHECK, RENT-ID = ' RENT-ID IN
072600                RENTAL-RECORD-OUT
072700    END-IF.
072800
0729005000-EXIT.
073000    EXIT.
073100
0732005100-CALC-SETTLEMENT.
073300*        RULE 5 - THE MEMBERSHIP DISCOUNT MULTIPLIES THE COMBINED*
073400*        BASE-PLUS-OPTION FEE BY THE RATE FOR THE RENTER'S TIER. *
073500*        RULE 7 - SETTLEMENT IS ONLY ALLOWED WHEN THE RENTER HAS *
073600*        CARD NUMBER ON FILE.  RULE 9 - EVERY MONEY COMPUTE HERE *
073700*        ROUNDED, PER THE COMP-3 CONVERSION IN TKT-4471 ABOVE.  T*
073800*        TWO GO TO 5100-EXIT STATEMENTS BELOW SHORT-CIRCUIT THE R*
073900*        OF THIS PARAGRAPH ONCE WS-VALID-SW IS ALREADY KNOWN 'N' *
074000*        THERE IS NO DISCOUNT TO COMPUTE FOR A RENTAL THAT IS ABO*
074100*        TO BE REJECTED ANYWAY.                                  *
074200    MOVE '5100-CALC-SETTLEMENT' TO WS-DUMP-PARA-NAME.
074300    MOVE 'Y' TO WS-VALID-SW.
074400
074500*        BOTH CHECKS BELOW GO DIRECTLY TO 5100-EXIT ON FAILURE - *
074600*        DISCOUNT EVALUATE FURTHER DOWN ASSUMES A VALID USER TABL*
074700*        ROW IS SITTING AT WS-USER-SUB, SO IT MUST NEVER BE REACH*
074800*        WHEN THE USER LOOKUP ITSELF CAME UP EMPTY.              *
074900    IF NOT USER-FOUND
075000        MOVE 'N' TO WS-VALID-SW
075100        GO TO 5100-EXIT
075200    END-IF.
075300
075400*        RULE 7 - A RENTER WITH NO CARD NUMBER ON FILE CANNOT BE *
075500*        SETTLED; OPERATIONS MUST CORRECT THE USER MASTER BY HAND*
075600    IF TU-CARD-NUMBER (WS-USER-SUB) = SPACES
075700        MOVE 'N' TO WS-VALID-SW
075800        GO TO 5100-EXIT
075900    END-IF.
076000
076100    EVALUATE TRUE
076200        WHEN TU-MEMB-SILVER (WS-USER-SUB)
076300*        SILVER TIER - 5% OFF BASE PLUS OPTION.                  *
076400            COMPUTE RENT-DISCOUNT IN RENTAL-RECORD-OUT ROUNDED =
076500                (RENT-BASE-FEE IN RENTAL-RECORD-OUT
076600                + RENT-OPTION-FEE IN RENTAL-RECORD-OUT) * 0.05
076700        WHEN TU-MEMB-GOLD (WS-USER-SUB)
076800*        GOLD TIER - 10% OFF BASE PLUS OPTION.                   *
076900            COMPUTE RENT-DISCOUNT IN RENTAL-RECORD-OUT ROUNDED =
077000                (RENT-BASE-FEE IN RENTAL-RECORD-OUT
077100                + RENT-OPTION-FEE IN RENTAL-RECORD-OUT) * 0.10
077200        WHEN TU-MEMB-PLATINUM (WS-USER-SUB)
077300*        PLATINUM TIER - 15% OFF BASE PLUS OPTION.               *
077400            COMPUTE RENT-DISCOUNT IN RENTAL-RECORD-OUT ROUNDED =
077500                (RENT-BASE-FEE IN RENTAL-RECORD-OUT
077600                + RENT-OPTION-FEE IN RENTAL-RECORD-OUT) * 0.15
077700        WHEN TU-MEMB-VIP (WS-USER-SUB)
077800*        VIP TIER - 20% OFF BASE PLUS OPTION, THE RICHEST DISCOUN*
077900*        ON THE SCHEDULE AND THE REASON 4200 EXISTS AT ALL.      *
078000            COMPUTE RENT-DISCOUNT IN RENTAL-RECORD-OUT ROUNDED =
078100                (RENT-BASE-FEE IN RENTAL-RECORD-OUT
078200                + RENT-OPTION-FEE IN RENTAL-RECORD-OUT) * 0.20
078300        WHEN OTHER
078400*        NO RECOGNIZED TIER ON FILE - NO DISCOUNT.               *
078500            MOVE ZERO TO RENT-DISCOUNT IN RENTAL-RECORD-OUT
078600    END-EVALUATE.
078700
078800*        BATCH FLOW STEP 5 OUTPUT - FINAL TOTAL FEE, BASE PLUS OP*
078900*        PLUS WHATEVER PENALTY WAS POSTED AT RETURN TIME, LESS TH*
079000*        DISCOUNT JUST COMPUTED ABOVE.  THIS IS THE FIGURE PRINTE*
079100*        THE SETTLEMENT LINE AND ROLLED INTO THE GRAND TOTAL BY 5*
079200    COMPUTE RENT-TOTAL-FEE IN RENTAL-RECORD-OUT ROUNDED =
079300        RENT-BASE-FEE IN RENTAL-RECORD-OUT
079400        + RENT-OPTION-FEE IN RENTAL-RECORD-OUT
079500        + RENT-PENALTY IN RENTAL-RECORD-OUT
079600        - RENT-DISCOUNT IN RENTAL-RECORD-OUT.
079700
0798005100-EXIT.
079900    EXIT.
080000
0801005200-WRITE-SETTLEMENT-LINE.
080200*        PRINTS ONE DETAIL LINE TO THE SETTLEMENT REPORT PER SETT*
080300*        RENTAL AND ROLLS ITS FIVE MONEY FIELDS INTO THE RUN-WIDE*
080400*        GRAND TOTAL ACCUMULATORS, WRITTEN OUT BY 8500 AT END OF *
080500*        A REJECTED SETTLEMENT NEVER REACHES THIS PARAGRAPH AND S*
080600*        NEVER ADDS INTO THE GRAND TOTAL - THE GRAND TOTAL LINE  *
080700*        ALWAYS TIES TO THE SUM OF THE DETAIL LINES ABOVE IT.    *
080800    MOVE '5200-WRITE-SETTLEMENT-LINE' TO WS-DUMP-PARA-NAME.
080900    MOVE RENT-ID IN RENTAL-RECORD-OUT       TO SL-RENT-ID.
081000    MOVE RENT-CAR-ID IN RENTAL-RECORD-OUT    TO SL-CAR-ID.
081100    MOVE RENT-FEE-STRATEGY IN RENTAL-RECORD-OUT
081200                                              TO SL-FEE-STRATEGY.
081300    MOVE RENT-BASE-FEE IN RENTAL-RECORD-OUT   TO SL-BASE-FEE.
081400    MOVE RENT-OPTION-FEE IN RENTAL-RECORD-OUT TO SL-OPTION-FEE.
081500    MOVE RENT-DISCOUNT IN RENTAL-RECORD-OUT   TO SL-DISCOUNT.
081600    MOVE RENT-PENALTY IN RENTAL-RECORD-OUT     TO SL-PENALTY.
081700    MOVE RENT-TOTAL-FEE IN RENTAL-RECORD-OUT   TO SL-TOTAL-FEE.
081800
081900    WRITE SETTLEMENT-LINE FROM WS-SETTLEMENT-LINE.
082000
082100    ADD RENT-BASE-FEE IN RENTAL-RECORD-OUT   TO WS-GT-BASE-FEE.
082200    ADD RENT-OPTION-FEE IN RENTAL-RECORD-OUT TO WS-GT-OPTION-FEE.
082300    ADD RENT-DISCOUNT IN RENTAL-RECORD-OUT   TO WS-GT-DISCOUNT.
082400    ADD RENT-PENALTY IN RENTAL-RECORD-OUT      TO WS-GT-PENALTY.
082500    ADD RENT-TOTAL-FEE IN RENTAL-RECORD-OUT    TO WS-GT-TOTAL-FEE.
082600
0827005200-EXIT.
082800    EXIT.
082900
083000600-FIND-CAR-BY-ID.
083100*        LINEAR TABLE SEARCH ON THE CAR-ID KEY - THIS SHOP HAS NO*
083200*        INDEXED ACCESS ON ITS SEQUENTIAL TAPE/DASD FILES, SO THE*
083300*        TABLE LOADED AT START-UP BY 710 IS WALKED ONE ROW AT A T*
083400*        BY THE LOOP BODY IN 605 UNTIL A MATCH IS FOUND OR THE TA*
083500*        RUNS OUT - THE SAME SEARCH SHAPE USED BELOW IN 650 FOR T*
083600*        USER TABLE.  EVERY CALLER CHECKS CAR-FOUND BEFORE TOUCHI*
083700*        WS-CAR-SUB, SINCE A MISS LEAVES THE SUBSCRIPT SITTING ON*
083800*        PAST THE LAST TABLE ROW.                                *
083900    MOVE '600-FIND-CAR-BY-ID' TO WS-DUMP-PARA-NAME.
084000    MOVE 'N' TO WS-CAR-FOUND-SW.
084100    MOVE RENT-CAR-ID IN RENTAL-RECORD-OUT TO WS-CAR-SEARCH-KEY.
084200
084300    MOVE 1 TO WS-CAR-SUB.
084400    PERFORM 605-SEARCH-CAR-TABLE
084500        UNTIL WS-CAR-SUB > WS-CAR-TABLE-COUNT OR CAR-FOUND.
084600
084700600-EXIT.
084800    EXIT.
084900
085000605-SEARCH-CAR-TABLE.
085100*        ONE PASS OF THE LINEAR SEARCH - COMPARE THE CURRENT ROW,*
085200*        THEN STEP THE SUBSCRIPT IF IT IS NOT A MATCH.  600 ABOVE*
085300*        STOPS CALLING THIS THE MOMENT WS-CAR-FOUND-SW FLIPS TO '*
085400*        OR THE SUBSCRIPT RUNS PAST THE LOADED ROW COUNT.        *
085500    MOVE '605-SEARCH-CAR-TABLE' TO WS-DUMP-PARA-NAME.
085600    IF TC-ID (WS-CAR-SUB) = WS-CAR-SEARCH-KEY
085700        MOVE 'Y' TO WS-CAR-FOUND-SW
085800    ELSE
085900        ADD 1 TO WS-CAR-SUB
086000    END-IF.
086100
086200650-FIND-USER-BY-ID.
086300*        SAME LINEAR SEARCH IDIOM AS 600 ABOVE, AGAINST THE USER *
086400*        TABLE LOADED BY 720 INSTEAD OF THE CAR TABLE, KEYED BY  *
086500*        RENT-USER-ID RATHER THAN RENT-CAR-ID.                   *
086600    MOVE '650-FIND-USER-BY-ID' TO WS-DUMP-PARA-NAME.
086700    MOVE 'N' TO WS-USER-FOUND-SW.
086800    MOVE RENT-USER-ID IN RENTAL-RECORD-OUT TO WS-USER-SEARCH-KEY.
086900
087000    MOVE 1 TO WS-USER-SUB.
087100    PERFORM 655-SEARCH-USER-TABLE
087200        UNTIL WS-USER-SUB > WS-USER-TABLE-COUNT OR USER-FOUND.
087300
087400650-EXIT.
087500    EXIT.
087600
087700655-SEARCH-USER-TABLE.
087800*        SAME ONE-PASS SEARCH STEP AS 605, AGAINST THE USER TABLE*
087900    MOVE '655-SEARCH-USER-TABLE' TO WS-DUMP-PARA-NAME.
088000    IF TU-ID (WS-USER-SUB) = WS-USER-SEARCH-KEY
088100        MOVE 'Y' TO WS-USER-FOUND-SW
088200    ELSE
088300        ADD 1 TO WS-USER-SUB
088400    END-IF.
088500
088600660-COMPUTE-DUE-DATE.
088700*        RENT-DUE-DATE = RENT-START-DATE + RENT-DAYS, DONE BY    *
088800*        CONVERTING TO A DAY SERIAL (670), ADDING THE DAY COUNT, *
088900*        CONVERTING BACK (680) - NO INTRINSIC FUNCTIONS ARE AVAIL*
089000*        ON THIS SHOP'S COMPILER, SO DATE ARITHMETIC ON THE RENTA*
089100*        FILE IS ALL DONE THROUGH THIS SAME SERIAL-NUMBER ROUTE. *
089200*        WS-DATE-WORK-AREA FIELDS ARE SHARED SCRATCH, MOVED IN FR*
089300*        EVERY TIME ONE OF THESE DATE ROUTINES IS ENTERED - NOTHI*
089400*        ABOUT THEM IS PRESERVED ACROSS PARAGRAPHS.              *
089500    MOVE '660-COMPUTE-DUE-DATE' TO WS-DUMP-PARA-NAME.
089600    MOVE RENT-START-CC IN RENTAL-RECORD-OUT TO WS-DATE-CC.
089700    MOVE RENT-START-YY IN RENTAL-RECORD-OUT TO WS-DATE-YY.
089800    MOVE RENT-START-MM IN RENTAL-RECORD-OUT TO WS-DATE-MM.
089900    MOVE RENT-START-DD IN RENTAL-RECORD-OUT TO WS-DATE-DD.
090000    PERFORM 670-DATE-TO-SERIAL THRU 670-EXIT.
090100    ADD RENT-DAYS IN RENTAL-RECORD-OUT TO WS-DATE-SERIAL.
090200    PERFORM 680-SERIAL-TO-DATE THRU 680-EXIT.
090300    MOVE WS-DATE-CC TO RENT-DUE-CC IN RENTAL-RECORD-OUT.
090400    MOVE WS-DATE-YY TO RENT-DUE-YY IN RENTAL-RECORD-OUT.
090500    MOVE WS-DATE-MM TO RENT-DUE-MM IN RENTAL-RECORD-OUT.
090600    MOVE WS-DATE-DD TO RENT-DUE-DD IN RENTAL-RECORD-OUT.
090700
090800660-EXIT.
090900    EXIT.
091000
091100670-DATE-TO-SERIAL.
091200*        CONVERTS WS-DATE-CCYY/MM/DD TO A DAY SERIAL NUMBER -    *
091300*        (CCYY * 365) PLUS LEAP DAYS SINCE YEAR ZERO PLUS THE    *
091400*        CUMULATIVE-DAYS TABLE ENTRY FOR THE MONTH PLUS THE DAY O*
091500*        MONTH, WITH ONE DAY ADDED BACK WHEN THE DATE FALLS IN A *
091600*        YEAR AFTER FEBRUARY.  CALLED FROM 660 (SETTING THE DUE D*
091700*        AND FROM 4100 (MEASURING OVERDUE DAYS) - ANY CHANGE HERE*
091800*        AFFECTS BOTH THE DUE-DATE CALCULATION AND THE PENALTY.  *
091900    MOVE '670-DATE-TO-SERIAL' TO WS-DUMP-PARA-NAME.
092000    PERFORM 690-SET-LEAP-YEAR-SW THRU 690-EXIT.
092100    COMPUTE WS-DATE-SERIAL =
092200        (WS-DATE-CCYY * 365) + (WS-DATE-CCYY / 4)
092300        + WS-CUM-DAYS (WS-DATE-MM) + WS-DATE-DD.
092400    IF IS-LEAP-YEAR AND WS-DATE-MM > 2
092500        ADD 1 TO WS-DATE-SERIAL
092600    END-IF.
092700
092800670-EXIT.
092900    EXIT.
093000
093100680-SERIAL-TO-DATE.
093200*        APPROXIMATE INVERSE OF 670 - GOOD ENOUGH FOR THE SHORT  *
093300*        ADD-DAYS-TO-DATE USED BY 660; RENTALS NEVER SPAN A CENTU*
093400*        BOUNDARY SO THE /4 LEAP APPROXIMATION HOLDS.  THE MONTH *
093500*        FOUND BY BACKING DOWN FROM DECEMBER (LOOP BODY IN 685) U*
093600*        THE CUMULATIVE-DAYS TABLE ENTRY NO LONGER EXCEEDS THE   *
093700*        REMAINING DAY COUNT - THE SAME BACKWARD SEARCH SHAPE AS *
093800*        FORWARD TABLE SEARCH, JUST COUNTING DOWN INSTEAD OF UP. *
093900    MOVE '680-SERIAL-TO-DATE' TO WS-DUMP-PARA-NAME.
094000    COMPUTE WS-DATE-CCYY ROUNDED =
094100        WS-DATE-SERIAL / 365.
094200    PERFORM 690-SET-LEAP-YEAR-SW THRU 690-EXIT.
094300
094400    MOVE 12 TO WS-MONTH-SUB.
094500    PERFORM 685-BACK-UP-ONE-MONTH
094600        UNTIL WS-MONTH-SUB < 1
094700        OR WS-DATE-SERIAL - (WS-DATE-CCYY * 365) -
094800           (WS-DATE-CCYY / 4) > WS-CUM-DAYS (WS-MONTH-SUB).
094900
095000    MOVE WS-MONTH-SUB TO WS-DATE-MM.
095100    COMPUTE WS-DATE-DD =
095200        WS-DATE-SERIAL - (WS-DATE-CCYY * 365) -
095300        (WS-DATE-CCYY / 4) - WS-CUM-DAYS (WS-MONTH-SUB).
095400
095500680-EXIT.
095600    EXIT.
095700
095800685-BACK-UP-ONE-MONTH.
095900*        ONE STEP OF THE BACKWARD MONTH SEARCH USED BY 680 - JUST*
096000*        COUNTS WS-MONTH-SUB DOWN BY ONE EACH TIME IT IS PERFORME*
096100    MOVE '685-BACK-UP-ONE-MONTH' TO WS-DUMP-PARA-NAME.
096200    SUBTRACT 1 FROM WS-MONTH-SUB.
096300
096400690-SET-LEAP-YEAR-SW.
096500*        LEAP-YEAR TEST WITHOUT AN INTRINSIC FUNCTION - DIVIDE BY*
096600*        (TRUNCATED BY INTEGER COMP ARITHMETIC), MULTIPLY BACK, A*
096700*        COMPARE TO THE ORIGINAL YEAR; A MATCH MEANS THE YEAR DIV*
096800*        EVENLY BY 4 AND IS TREATED AS A LEAP YEAR.  NO CENTURY-Y*
096900*        EXCEPTION IS CODED - NOT NEEDED FOR ANY RENTAL DATE THIS*
097000*        SYSTEM WILL EVER SEE.                                   *
097100    MOVE 'N' TO WS-LEAP-YEAR-SW.
097200    COMPUTE WS-LEAP-WORK = WS-DATE-CCYY / 4.
097300    IF WS-DATE-CCYY - (WS-LEAP-WORK * 4) = 0
097400        MOVE 'Y' TO WS-LEAP-YEAR-SW
097500    END-IF.
097600
097700690-EXIT.
097800    EXIT.
097900
0980003260-ADD-OPTION-SURCHARGE.
098100*        RULE 3 - FLAT PER-DAY OPTION SURCHARGE TABLE.  BLACKBOX *
098200*        5000.00 A DAY, NAVIGATION 7000.00 A DAY, SUNROOF 15000.0*
098300*        DAY.  AN UNRECOGNIZED OR BLANK OPTION SLOT ADDS NOTHING *
098400*        NOT EVERY RENTAL USES ALL THREE OPTION SLOTS, AND A BLAN*
098500*        SLOT FALLS THROUGH TO WHEN OTHER JUST LIKE A TYPO WOULD.*
098600*        RENT-OPTION-FEE IS ACCUMULATED ACROSS ALL THREE CALLS FR*
098700*        3250 RATHER THAN OVERWRITTEN, WHICH IS WHY 3200 ZEROES I*
098800*        ONCE BEFORE THE LOOP STARTS.                            *
098900    MOVE '3260-ADD-OPTION-SURCHARGE' TO WS-DUMP-PARA-NAME.
099000    EVALUATE WS-OPTION-NAME
099100        WHEN 'BLACKBOX'
099200*        GPS TRACKING BOX - CHEAPEST OF THE THREE OPTIONS.       *
099300            COMPUTE RENT-OPTION-FEE IN RENTAL-RECORD-OUT ROUNDED
099400                = RENT-OPTION-FEE IN RENTAL-RECORD-OUT
099500                + (5000.00 * RENT-DAYS IN RENTAL-RECORD-OUT)
099600        WHEN 'NAVIGATION'
099700*        IN-DASH NAVIGATION UNIT - MIDDLE-PRICED OPTION.         *
099800            COMPUTE RENT-OPTION-FEE IN RENTAL-RECORD-OUT ROUNDED
099900                = RENT-OPTION-FEE IN RENTAL-RECORD-OUT
100000                + (7000.00 * RENT-DAYS IN RENTAL-RECORD-OUT)
100100        WHEN 'SUNROOF'
100200*        POWER SUNROOF - THE PRICIEST OPTION ON THE SCHEDULE.    *
100300            COMPUTE RENT-OPTION-FEE IN RENTAL-RECORD-OUT ROUNDED
100400                = RENT-OPTION-FEE IN RENTAL-RECORD-OUT
100500                + (15000.00 * RENT-DAYS IN RENTAL-RECORD-OUT)
100600        WHEN OTHER
100700*        BLANK SLOT OR AN UNRECOGNIZED OPTION NAME - NO SURCHARGE*
100800            CONTINUE
100900    END-EVALUATE.
101000
1011003260-EXIT.
101200    EXIT.
101300
101400700-OPEN-FILES.
101500*        OPENS ALL SEVEN FILES FOR THE RUN - THREE MASTERS/TRANSA*
101600*        FILES INPUT, THEIR THREE -OUT COUNTERPARTS OUTPUT, PLUS *
101700*        SETTLEMENT REPORT.  ANY BAD OPEN STATUS ABENDS THE RUN W*
101800*        RETURN-CODE OF 16 RATHER THAN LET A PARTIAL RUN POST BAD*
101900*        AGAINST MASTERS THAT NEVER OPENED.                      *
102000    MOVE '700-OPEN-FILES' TO WS-DUMP-PARA-NAME.
102100*        ALL THREE INPUTS AND ALL FOUR OUTPUTS ARE OPENED TOGETHE*
102200*        ONE STATEMENT - THERE IS NO PARTIAL-OPEN RECOVERY ON THI*
102300*        IT IS ALL SEVEN FILES OR NONE.                          *
102400    OPEN INPUT  CAR-FILE
102500                USER-FILE
102600                RENTAL-FILE
102700         OUTPUT CAR-FILE-OUT
102800                USER-FILE-OUT
102900                RENTAL-FILE-OUT
103000                SETTLEMENT-REPORT.
103100    IF NOT CARMSTR-OK OR NOT USRMSTR-OK OR NOT RENTTRN-OK
103200       OR NOT CAROUT-OK OR NOT USROUT-OK OR NOT RENTOUT-OK
103300       OR NOT SETTRPT-OK
103400        DISPLAY 'ERROR OPENING RENTRATE FILES.  STATUSES '
103500                WS-CARMSTR-STATUS ' ' WS-USRMSTR-STATUS ' '
103600                WS-RENTTRN-STATUS ' ' WS-CAROUT-STATUS ' '
103700                WS-USROUT-STATUS ' ' WS-RENTOUT-STATUS ' '
103800                WS-SETTRPT-STATUS
103900        MOVE 16 TO RETURN-CODE
104000        GOBACK
104100    END-IF.
104200
104300700-EXIT.
104400    EXIT.
104500
104600710-LOAD-CAR-TABLE.
104700*        PRIMES THE READ AND THEN LETS THE LOOP BODY IN 712 LOAD *
104800*        REST OF THE CAR MASTER INTO WS-CAR-TABLE, ROW BY ROW, UN*
104900*        END OF FILE.  THE TABLE HOLDS UP TO 500 CARS - A FLEET B*
105000*        THAN THAT WOULD NEED THE OCCURS CLAUSE RAISED ON WS-CAR-*
105100*        AND ON THE MATCHING TABLE IN CARMAINT.                  *
105200    MOVE '710-LOAD-CAR-TABLE' TO WS-DUMP-PARA-NAME.
105300    READ CAR-FILE
105400        AT END
105500            MOVE 'Y' TO WS-CARMSTR-EOF-SW
105600    END-READ.
105700    PERFORM 712-ADD-CAR-TO-TABLE
105800        UNTIL CARMSTR-AT-EOF.
105900
106000710-EXIT.
106100    EXIT.
106200
106300712-ADD-CAR-TO-TABLE.
106400*        LOOP BODY FOR 710 - ONE CAR MASTER RECORD GOES INTO THE *
106500*        TABLE ROW, THEN THE NEXT RECORD IS READ SO THE UNTIL TES*
106600*        BACK IN 710 SEES THE NEW EOF STATE ON ITS NEXT PASS.    *
106700    MOVE '712-ADD-CAR-TO-TABLE' TO WS-DUMP-PARA-NAME.
106800    ADD 1 TO WS-CAR-TABLE-COUNT.
106900    MOVE CAR-RECORD TO TBL-CAR (WS-CAR-TABLE-COUNT).
107000    READ CAR-FILE
107100        AT END
107200            MOVE 'Y' TO WS-CARMSTR-EOF-SW
107300    END-READ.
107400
107500720-LOAD-USER-TABLE.
107600*        SAME PRIME-THE-READ-THEN-LOOP SHAPE AS 710, AGAINST THE *
107700*        MASTER AND WS-USER-TABLE INSTEAD OF THE CAR MASTER - ALS*
107800*        LIMITED TO 500 ROWS BY THE OCCURS CLAUSE.               *
107900    MOVE '720-LOAD-USER-TABLE' TO WS-DUMP-PARA-NAME.
108000    READ USER-FILE
108100        AT END
108200            MOVE 'Y' TO WS-USRMSTR-EOF-SW
108300    END-READ.
108400    PERFORM 722-ADD-USER-TO-TABLE
108500        UNTIL USRMSTR-AT-EOF.
108600
108700720-EXIT.
108800    EXIT.
108900
109000722-ADD-USER-TO-TABLE.
109100*        SAME LOOP BODY SHAPE AS 712, FOR THE USER MASTER AND ITS*
109200*        TABLE INSTEAD OF THE CAR MASTER.                        *
109300    MOVE '722-ADD-USER-TO-TABLE' TO WS-DUMP-PARA-NAME.
109400    ADD 1 TO WS-USER-TABLE-COUNT.
109500    MOVE USER-RECORD TO TBL-USER (WS-USER-TABLE-COUNT).
109600    READ USER-FILE
109700        AT END
109800            MOVE 'Y' TO WS-USRMSTR-EOF-SW
109900    END-READ.
110000
110100730-READ-RENTAL-FILE.
110200*        STRAIGHT NEXT-SEQUENTIAL READ OF THE RENTAL TRANSACTION *
110300*        NO TABLE INVOLVED HERE, UNLIKE THE CAR AND USER MASTERS,*
110400*        SINCE EVERY TRANSACTION IS PROCESSED ONCE AND WRITTEN BA*
110500*        1000 BEFORE THE NEXT ONE IS READ.                       *
110600    MOVE '730-READ-RENTAL-FILE' TO WS-DUMP-PARA-NAME.
110700    READ RENTAL-FILE
110800        AT END
110900            MOVE 'Y' TO WS-RENTTRN-EOF-SW
111000    END-READ.
111100
111200730-EXIT.
111300    EXIT.
111400
111500740-REWRITE-CAR-TABLE.
111600*        END-OF-RUN PASS THAT SPILLS THE IN-MEMORY CAR TABLE BACK*
111700*        TO CAR-FILE-OUT ROW BY ROW (LOOP BODY IN 745) SO TOMORRO*
111800*        RUN SEES TODAY'S STATUS FLIPS.  CAR-FILE-OUT COMES OUT I*
111900*        SAME ROW ORDER THE TABLE WAS LOADED IN, SINCE THE TABLE *
112000*        NEVER RESORTED.                                         *
112100    MOVE '740-REWRITE-CAR-TABLE' TO WS-DUMP-PARA-NAME.
112200    MOVE 1 TO WS-CAR-SUB.
112300    PERFORM 745-WRITE-ONE-CAR
112400        UNTIL WS-CAR-SUB > WS-CAR-TABLE-COUNT.
112500
112600740-EXIT.
112700    EXIT.
112800
112900745-WRITE-ONE-CAR.
113000*        LOOP BODY FOR 740 - SPILLS ONE TABLE ROW TO CAR-FILE-OUT*
113100*        STEPS THE SUBSCRIPT FOR THE NEXT PASS.                  *
113200    MOVE '745-WRITE-ONE-CAR' TO WS-DUMP-PARA-NAME.
113300    MOVE TBL-CAR (WS-CAR-SUB) TO CAR-RECORD-OUT.
113400    WRITE CAR-RECORD-OUT.
113500    ADD 1 TO WS-CAR-SUB.
113600
113700750-REWRITE-USER-TABLE.
113800*        SAME END-OF-RUN SPILL SHAPE AS 740, AGAINST THE USER TAB*
113900*        AND USER-FILE-OUT - CARRIES FORWARD ANY MEMBERSHIP UPGRA*
114000*        POSTED BY 4200 DURING TODAY'S RUN.                      *
114100    MOVE '750-REWRITE-USER-TABLE' TO WS-DUMP-PARA-NAME.
114200    MOVE 1 TO WS-USER-SUB.
114300    PERFORM 755-WRITE-ONE-USER
114400        UNTIL WS-USER-SUB > WS-USER-TABLE-COUNT.
114500
114600750-EXIT.
114700    EXIT.
114800
114900755-WRITE-ONE-USER.
115000*        SAME LOOP BODY SHAPE AS 745, FOR THE USER TABLE AND     *
115100*        USER-FILE-OUT.                                          *
115200    MOVE '755-WRITE-ONE-USER' TO WS-DUMP-PARA-NAME.
115300    MOVE TBL-USER (WS-USER-SUB) TO USER-RECORD-OUT.
115400    WRITE USER-RECORD-OUT.
115500    ADD 1 TO WS-USER-SUB.
115600
115700790-CLOSE-FILES.
115800*        CLOSES ALL SEVEN FILES OPENED BY 700 AT THE TOP OF THE R*
115900*        NOTHING FANCY HERE - A PLAIN CLOSE ON EACH, NO DISPOSITI*
116000*        PROCESSING SINCE THAT IS HANDLED AT THE JCL LEVEL.      *
116100    MOVE '790-CLOSE-FILES' TO WS-DUMP-PARA-NAME.
116200    CLOSE CAR-FILE
116300          CAR-FILE-OUT
116400          USER-FILE
116500          USER-FILE-OUT
116600          RENTAL-FILE
116700          RENTAL-FILE-OUT
116800          SETTLEMENT-REPORT.
116900
117000790-EXIT.
117100    EXIT.
117200
117300800-REPORT-STATS.
117400*        END-OF-RUN COUNT DISPLAY FOR THE OPERATOR CONSOLE - HOW *
117500*        RENTAL RECORDS WERE READ AND HOW MANY WENT THROUGH EACH *
117600*        THE THREE LIFE-CYCLE STAGES, PLUS HOW MANY WERE REJECTED*
117700*        ONE OF THE VALIDATION CHECKS IN 3050, 4000 OR 5100-CALC-*
117800*        SETTLEMENT ABOVE.  THESE COUNTS ARE CONSOLE-ONLY, THE SA*
117900*        THE RUN-DATE DISPLAY IN 000-MAIN-LINE - NEITHER IS WRITT*
118000*        THE SETTLEMENT REPORT ITSELF.                           *
118100    MOVE '800-REPORT-STATS' TO WS-DUMP-PARA-NAME.
118200    DISPLAY 'RENTRATE STATISTICS  -  RUN DATE ' WS-RUN-MM '/'
118300            WS-RUN-DD '/' WS-RUN-YY.
118400    DISPLAY '  RENTAL RECORDS READ          : '
118500            WS-RENTAL-RECORDS-READ.
118600    DISPLAY '  NEW RENTALS RATED             : '
118700            WS-NEW-RENTALS-RATED.
118800    DISPLAY '  RETURNS PROCESSED             : '
118900            WS-RETURNS-PROCESSED.
119000    DISPLAY '  SETTLEMENTS POSTED            : '
119100            WS-SETTLEMENTS-POSTED.
119200    DISPLAY '  REJECTED TRANSACTIONS         : '
119300            WS-REJECTED-COUNT.
119400    DISPLAY 'RENTRATE ENDED NORMALLY'.
119500
119600800-EXIT.
119700    EXIT.
119800
1199008500-WRITE-GRAND-TOTAL.
120000*        PRINTS THE RUN-WIDE GRAND TOTAL LINE ACCUMULATED BY 5200*
120100*        EACH SETTLEMENT WAS POSTED, AS THE LAST LINE ON THE     *
120200*        SETTLEMENT REPORT.  THE GRAND TOTAL LINE CARRIES NO RENT*
120300*        OR CAR-ID OF ITS OWN - ITS FIRST TWENTY-TWO COLUMNS ARE *
120400*        LITERAL LABEL FROM WS-GRAND-TOTAL-LINE, NOT DATA FROM AN*
120500*        ONE TRANSACTION.                                        *
120600    MOVE '8500-WRITE-GRAND-TOTAL' TO WS-DUMP-PARA-NAME.
120700*        EDIT EACH ACCUMULATOR INTO ITS PRINT FIELD AND WRITE THE*
120800*        GRAND-TOTAL LINE - THE LAST LINE WRITTEN TO THE REPORT. *
120900    MOVE WS-GT-BASE-FEE   TO GT-BASE-FEE.
121000    MOVE WS-GT-OPTION-FEE TO GT-OPTION-FEE.
121100    MOVE WS-GT-DISCOUNT   TO GT-DISCOUNT.
121200    MOVE WS-GT-PENALTY    TO GT-PENALTY.
121300    MOVE WS-GT-TOTAL-FEE  TO GT-TOTAL-FEE.
121400    WRITE SETTLEMENT-LINE FROM WS-GRAND-TOTAL-LINE.
121500
1216008500-EXIT.
121700    EXIT.
