000100******************************************************************
000200*    USERREC -- CUSTOMER (RENTER) MASTER RECORD LAYOUT.          *
000300*    COPIED WITH REPLACING ==:TAG:== BY ==prefix==.              *
000400*                                                                *
000500*    WRITTEN            - 07/14/09  R BUSCH     ORIG 411         *
000600*    02/02/11  RBB  TKT4471  ADDED :TAG:-CARD-NUMBER              *
000700******************************************************************
000800     10  :TAG:-ID                    PIC X(20).
000900     10  :TAG:-NAME                  PIC X(30).
001000     10  :TAG:-PHONE                 PIC X(15).
001100     10  :TAG:-CARD-NUMBER           PIC X(20).
001200     10  :TAG:-MEMBERSHIP            PIC X(10).
001300         88  :TAG:-MEMB-SILVER           VALUE 'SILVER'.
001400         88  :TAG:-MEMB-GOLD             VALUE 'GOLD'.
001500         88  :TAG:-MEMB-PLATINUM         VALUE 'PLATINUM'.
001600         88  :TAG:-MEMB-VIP              VALUE 'VIP'.
001700     10  FILLER                      PIC X(05).
